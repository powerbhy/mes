000100******************************************************************
000200* Copybook: LOCALESTOQUEMESTRE
000300* Author: R. A. OLIVEIRA
000400* Purpose: LAYOUT DO CADASTRO MESTRE DE LOCAIS DE ESTOQUE
000500*          (CHAVE = NUMERO)
000600* Alteracoes:
000700*   14/05/1989 - RAO - VERSAO ORIGINAL
000800*   10/08/2026 - FAS - CHAMADO 6044 - FILLER ACRESCENTADO PARA      CH6044
000900*                      FOLGA DE CRESCIMENTO DO REGISTRO.
001000******************************************************************
001100 01  REG-LOCAL-ESTOQUE-MESTRE.
001200     05  NUMERO-LOCAL-ESTOQUE        PIC X(20).
001300     05  FILLER                      PIC X(05).
