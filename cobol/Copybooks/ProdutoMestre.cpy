000100******************************************************************
000200* Copybook: PRODUTOMESTRE
000300* Author: R. A. OLIVEIRA
000400* Purpose: LAYOUT DO CADASTRO MESTRE DE PRODUTOS (CHAVE = NUMERO)
000500* Alteracoes:
000600*   14/05/1989 - RAO - VERSAO ORIGINAL
000700*   03/03/1999 - MCS - ACRESCIDO TIPO-MATERIAL PARA A EXPLOSAO
000800*                      DE NECESSIDADES DO PLANO DE TRABALHO
000900*   10/08/2026 - FAS - CHAMADO 6044 - FILLER ACRESCENTADO PARA      CH6044
001000*                      FOLGA DE CRESCIMENTO DO REGISTRO.
001100******************************************************************
001200 01  REG-PRODUTO-MESTRE.
001300     05  NUMERO-PRODUTO              PIC X(20).
001400     05  NOME-PRODUTO                PIC X(60).
001500     05  UNIDADE-PRODUTO             PIC X(10).
001600     05  TIPO-MATERIAL               PIC X(12).
001700         88  TIPO-MATERIAL-COMPONENTE VALUE "01component".
001800     05  FILLER                      PIC X(04).
