000100******************************************************************
000200* Copybook: OPERACAOCOMPONENTE
000300* Author: M. C. SANTOS
000400* Purpose: LAYOUT DAS OPERACOES DE UMA TECNOLOGIA (ROTEIRO)
000500*          (CHAVE = TECNOLOGIA + OPERACAO)
000600* Alteracoes:
000700*   11/07/1992 - MCS - VERSAO ORIGINAL
000800******************************************************************
000900 01  REG-OPERACAO-COMPONENTE.
001000     05  NUMERO-TECNOLOGIA           PIC X(20).
001100     05  NUMERO-OPERACAO             PIC X(10).
001200     05  NOME-OPERACAO               PIC X(60).
001300     05  NUMERO-MAQUINA              PIC X(20).
001400     05  NUMERO-TRABALHADOR          PIC X(20).
001500     05  FILLER                      PIC X(04).
