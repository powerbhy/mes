000100******************************************************************
000200* Copybook: OPERACAOPRODUTOCOMPONENTE
000300* Author: M. C. SANTOS
000400* Purpose: LAYOUT DOS MATERIAIS DE ENTRADA/SAIDA DE UMA OPERACAO
000500*          (CHAVE = TECNOLOGIA + OPERACAO + DIRECAO)
000600* Alteracoes:
000700*   11/07/1992 - MCS - VERSAO ORIGINAL
000800******************************************************************
000900 01  REG-OPERACAO-PRODUTO-COMPONENTE.
001000     05  NUMERO-TECNOLOGIA           PIC X(20).
001100     05  NUMERO-OPERACAO             PIC X(10).
001200     05  DIRECAO                     PIC X(03).
001300         88  DIRECAO-ENTRADA         VALUE "IN ".
001400         88  DIRECAO-SAIDA           VALUE "OUT".
001500     05  NUMERO-PRODUTO              PIC X(20).
001600     05  QUANTIDADE                  PIC S9(7)V9(3) COMP-3.
001700     05  FILLER                      PIC X(04).
