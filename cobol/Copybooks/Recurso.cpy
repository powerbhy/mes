000100******************************************************************
000200* Copybook: RECURSO
000300* Author: R. A. OLIVEIRA
000400* Purpose: LAYOUT DO ARQUIVO RELATIVO DE RECURSOS DE ESTOQUE
000500*          (CHAVE RELATIVA = NUMERO SEQUENCIAL DE CARGA)
000600* Alteracoes:
000700*   22/09/1990 - RAO - VERSAO ORIGINAL
000800*   19/02/1999 - MCS - CAMPO VALIDA-PALETE ACRESCENTADO PARA A
000900*                      ROTINA DE TRANSFERENCIA DE PALETES
001000******************************************************************
001100 01  REG-RECURSO.
001200     05  ID-RECURSO                  PIC 9(10).
001300     05  NUMERO-PALETE               PIC X(20).
001400     05  NUMERO-LOCAL                PIC X(20).
001500     05  NUMERO-LOCAL-ESTOQUE        PIC X(20).
001600     05  TIPO-PALETE                 PIC X(10).
001700     05  VALIDA-PALETE               PIC X(01).
001800         88  VALIDA-PALETE-SIM       VALUE "Y".
001900         88  VALIDA-PALETE-NAO       VALUE "N".
002000     05  FILLER                      PIC X(03).
