000100******************************************************************
000200* Copybook: PALETEMESTRE
000300* Author: R. A. OLIVEIRA
000400* Purpose: LAYOUT DO CADASTRO MESTRE DE PALETES (CHAVE = NUMERO)
000500* Alteracoes:
000600*   14/05/1989 - RAO - VERSAO ORIGINAL
000700*   08/11/1998 - MCS - AMPLIACAO DO TAMANHO DO NUMERO DO PALETE
000800*                      PARA SUPORTAR NUMERACAO DO ANO 2000
000900*   10/08/2026 - FAS - CHAMADO 6044 - FILLER ACRESCENTADO PARA      CH6044
001000*                      FOLGA DE CRESCIMENTO DO REGISTRO.
001100******************************************************************
001200 01  REG-PALETE-MESTRE.
001300     05  NUMERO-PALETE               PIC X(20).
001400     05  TIPO-PALETE                 PIC X(10).
001500     05  NUMERO-LOCAL-ESTOQUE        PIC X(20).
001600     05  FILLER                      PIC X(02).
