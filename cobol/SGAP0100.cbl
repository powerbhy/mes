000100******************************************************************
000200* SISTEMA DE GESTAO DE ARMAZEM E PRODUCAO - SGAP
000300* Purpose: TRANSFERENCIA DE RECURSOS DE PALETE - PROCESSAMENTO
000400*          EM LOTE DAS LINHAS DE MOVIMENTACAO DE PALETE/LOCAL
000500* Alteracoes: 22/09/1990 - RAO - VERSAO ORIGINAL
000600*             19/02/1999 - MCS - REVISAO PARA O ANO 2000
000700*             25/10/2003 - JPL - CHAMADO 5240 - REGRA DE
000800*                          AMBIGUIDADE DO PALETE NOVO
000900******************************************************************
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.    SGAP0100.
001400 AUTHOR.        R. A. OLIVEIRA.
001500 INSTALLATION.  CPD - SISTEMA DE GESTAO DE ARMAZEM E PRODUCAO.
001600 DATE-WRITTEN.  22/09/1990.
001700 DATE-COMPILED.
001800 SECURITY.      USO INTERNO - CPD.
001900*-----------------------------------------------------------------
002000* HISTORICO DE ALTERACOES
002100*-----------------------------------------------------------------
002200* 22/09/1990 - RAO - PROGRAMA ORIGINAL. CARGA DAS LINHAS DE       SGAP0100
002300*              TRANSFERENCIA, VALIDACAO E TRANSFERENCIA DOS
002400*              RECURSOS ENTRE PALETES/LOCAIS DE ESTOQUE.
002500* 04/06/1992 - RAO - INCLUIDA A PRE-CARGA DO LOCAL DE ESTOQUE     SGAP0100
002600*              NOVO A PARTIR DO CADASTRO DE PALETES.
002700* 30/01/1996 - MCS - ARQUIVO DE RECURSOS PASSOU DE SEQUENCIAL     SGAP0100
002800*              PARA RELATIVO, PARA PERMITIR A REGRAVACAO DIRETA
002900*              DO RECURSO LOCALIZADO (SEM REESCREVER O ARQUIVO).
003000* 17/08/1998 - MCS - REVISAO DO ANO 2000. OS CAMPOS DESTE              Y2K
003100*              PROGRAMA SAO CODIGOS ALFANUMERICOS, NAO DATAS;
003200*              SEM ALTERACAO NECESSARIA.
003300* 23/02/1999 - MCS - PADRONIZADA A TELA DE CONFIRMACAO COM O      SGAP0100
003400*              RESTANTE DO SISTEMA.
003500* 25/10/2003 - JPL - CHAMADO 5240 - PASSOU A REJEITAR TODO O        CH5240
003600*              LOTE QUANDO UM NUMERO DE PALETE NOVO FOR
003700*              AMBIGUO NO CADASTRO MESTRE DE PALETES.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT LOTE-TRANSF ASSIGN TO "LOTETRNS"
004800         ORGANIZATION   IS LINE SEQUENTIAL
004900         ACCESS         IS SEQUENTIAL
005000         FILE STATUS    IS WS-FS-LOTE-TRANSF.
005100*
005200     SELECT PALETE-MESTRE ASSIGN TO "PALETEMT"
005300         ORGANIZATION   IS LINE SEQUENTIAL
005400         ACCESS         IS SEQUENTIAL
005500         FILE STATUS    IS WS-FS-PALETE-MESTRE.
005600*
005700     SELECT LOCAL-ESTOQUE-MESTRE ASSIGN TO "LOCALEST"
005800         ORGANIZATION   IS LINE SEQUENTIAL
005900         ACCESS         IS SEQUENTIAL
006000         FILE STATUS    IS WS-FS-LOCAL-ESTOQUE.
006100*
006200     SELECT RECURSO-ENTRADA ASSIGN TO "RECURENT"
006300         ORGANIZATION   IS LINE SEQUENTIAL
006400         ACCESS         IS SEQUENTIAL
006500         FILE STATUS    IS WS-FS-RECURSO-ENT.
006600*
006700     SELECT RECURSO ASSIGN TO "RECURSOD"
006800         ORGANIZATION   IS RELATIVE
006900         ACCESS         IS DYNAMIC
007000         RELATIVE KEY   IS WS-RR-RECURSO
007100         FILE STATUS    IS WS-FS-RECURSO.
007200*
007300     SELECT RECURSO-CORRECAO ASSIGN TO "RECCORRE"
007400         ORGANIZATION   IS LINE SEQUENTIAL
007500         ACCESS         IS SEQUENTIAL
007600         FILE STATUS    IS WS-FS-RECURSO-CORR.
007700*
007800     SELECT SGAP0100-RPT ASSIGN TO "SGAP0100.LST"
007900         ORGANIZATION   IS LINE SEQUENTIAL
008000         ACCESS         IS SEQUENTIAL
008100         FILE STATUS    IS WS-FS-REPORT.
008200*-----------------------------------------------------------------
008300 DATA DIVISION.
008400*-----------------------------------------------------------------
008500 FILE SECTION.
008600*-----------------------------------------------------------------
008700 FD  LOTE-TRANSF.
008800 01  FD-LINHA-TRANSF.
008900     05  FD-PALETE-NUMERO            PIC X(20).
009000     05  FD-LOCAL-NUMERO             PIC X(20).
009100     05  FD-LOCAL-ESTOQUE-NUMERO     PIC X(20).
009200     05  FD-TIPO-PALETE              PIC X(10).
009300     05  FD-PALETE-NUMERO-NOVO       PIC X(20).
009400     05  FD-LOCAL-ESTOQUE-NOVO       PIC X(20).
009500     05  FILLER                      PIC X(02).
009600*
009700 FD  PALETE-MESTRE.
009800     COPY PALETEMESTRE.
009900*
010000 FD  LOCAL-ESTOQUE-MESTRE.
010100     COPY LOCALESTOQUEMESTRE.
010200*
010300 FD  RECURSO-ENTRADA.
010400 01  FD-REG-RECURSO-ENT.
010500     05  FD-ENT-ID-RECURSO           PIC 9(10).
010600     05  FD-ENT-NUMERO-PALETE        PIC X(20).
010700     05  FD-ENT-NUMERO-LOCAL         PIC X(20).
010800     05  FD-ENT-NUMERO-LOCAL-ESTOQUE PIC X(20).
010900     05  FD-ENT-TIPO-PALETE          PIC X(10).
011000     05  FD-ENT-VALIDA-PALETE        PIC X(01).
011100     05  FILLER                      PIC X(03).
011200*
011300 FD  RECURSO.
011400     COPY RECURSO.
011500*
011600*    VISAO DA CHAVE DE LOCALIZACAO DO RECURSO (PALETE/LOCAL/
011700*    LOCAL DE ESTOQUE/TIPO), PARA COMPARACAO DIRETA COM A LINHA
011800*    DE TRANSFERENCIA SEM QUATRO TESTES "AND" SEPARADOS.
011900 01  FD-RECURSO-CHAVE REDEFINES REG-RECURSO.
012000     05  FILLER                      PIC X(10).
012100     05  FD-RECURSO-CHAVE-ATUAL      PIC X(70).
012200     05  FILLER                      PIC X(04).
012300*
012400 FD  RECURSO-CORRECAO.
012500 01  FD-REG-CORRECAO.
012600     05  FD-COR-ID-RECURSO           PIC 9(10).
012700     05  FD-COR-PALETE-ANTIGO        PIC X(20).
012800     05  FD-COR-PALETE-NOVO          PIC X(20).
012900     05  FD-COR-LOCAL-ANTIGO         PIC X(20).
013000     05  FD-COR-LOCAL-NOVO           PIC X(20).
013100*
013200 FD  SGAP0100-RPT.
013300 01  FD-REG-REPORT                   PIC X(80).
013400*-----------------------------------------------------------------
013500 WORKING-STORAGE SECTION.
013600*-----------------------------------------------------------------
013700*    TABELA DAS LINHAS DE TRANSFERENCIA (LIDA TODA EM MEMORIA
013800*    ANTES DE VALIDAR, PARA PERMITIR O TRATAMENTO "TUDO OU
013900*    NADA" EXIGIDO PELA REGRA R6).
014000 01  WS-TABELA-DTO.
014100     05  WS-DTO OCCURS 500 TIMES
014200                 INDEXED BY WS-DTO-IDX.
014300         10  WS-DTO-PALETE-NUMERO        PIC X(20).
014400         10  WS-DTO-LOCAL-NUMERO         PIC X(20).
014500         10  WS-DTO-LOCAL-ESTOQUE-NUMERO PIC X(20).
014600         10  WS-DTO-TIPO-PALETE          PIC X(10).
014700         10  WS-DTO-PALETE-NUMERO-NOVO   PIC X(20).
014800         10  WS-DTO-LOCAL-ESTOQUE-NOVO   PIC X(20).
014900         10  WS-DTO-FLAG-VALIDO          PIC X(01).
015000             88  DTO-VALIDO              VALUE "S".
015100             88  DTO-INVALIDO            VALUE "N".
015200*
015300*    VISAO DA CHAVE DE LOCALIZACAO DE CADA LINHA (PALETE/LOCAL/
015400*    LOCAL DE ESTOQUE/TIPO ATUAIS), NA MESMA FORMA DA CHAVE DO
015500*    RECURSO, PARA A COMPARACAO DIRETA EM P410-LOCALIZA-RECURSOS.
015600 01  WS-TABELA-DTO-CHAVE REDEFINES WS-TABELA-DTO.
015700     05  WS-DTO-CHAVE OCCURS 500 TIMES.
015800         10  WS-DTO-CHAVE-ATUAL      PIC X(70).
015900         10  FILLER                  PIC X(41).
016000 77  WS-QTDE-DTO                     PIC 9(04) COMP VALUE ZERO.
016100*
016200*    TABELA MESTRE DE PALETES, EM ORDEM ASCENDENTE DE NUMERO
016300*    PARA PERMITIR SEARCH ALL.
016400 01  WS-TABELA-PALETE.
016500     05  WS-PALETE-TAB OCCURS 2000 TIMES
016600                 ASCENDING KEY IS WS-PAL-NUMERO
016700                 INDEXED BY WS-PAL-IDX.
016800         10  WS-PAL-NUMERO               PIC X(20).
016900         10  WS-PAL-TIPO                 PIC X(10).
017000         10  WS-PAL-LOCAL-ESTOQUE        PIC X(20).
017100*
017200 77  WS-QTDE-PALETE                  PIC 9(04) COMP VALUE ZERO.
017300*
017400*    TABELA MESTRE DE LOCAIS DE ESTOQUE, IDEM ACIMA.
017500 01  WS-TABELA-LOCAL.
017600     05  WS-LOCAL-TAB OCCURS 2000 TIMES
017700                 ASCENDING KEY IS WS-LOC-NUMERO
017800                 INDEXED BY WS-LOC-IDX.
017900         10  WS-LOC-NUMERO               PIC X(20).
018000*
018100 77  WS-QTDE-LOCAL                   PIC 9(04) COMP VALUE ZERO.
018200*
018300 77  WS-RR-RECURSO                   PIC 9(06) COMP.
018400 77  WS-QTDE-RECURSO-MOVIDO          PIC 9(06) COMP VALUE ZERO.
018500 77  WS-QTDE-CORRECAO-GRAVADA        PIC 9(06) COMP VALUE ZERO.
018600 77  WS-SUBSCRITO                    PIC 9(04) COMP.
018700*
018800 01  WS-CONTADOR-AMBIGUO-R.
018900     05  WS-QTDE-PALETE-AMBIGUO      PIC 9(04) COMP VALUE ZERO.
019000*
019100 01  WS-CONTADOR-AMBIGUO-RX REDEFINES WS-CONTADOR-AMBIGUO-R.
019200     05  WS-QTDE-PALETE-AMBIGUO-ED   PIC ZZZ9.
019300*
019400 77  WS-MSG-AMBIGUOS                 PIC X(200) VALUE SPACES.
019500 77  WS-PTR-MSG                      PIC 9(04) COMP.
019600*
019700*    PASSO R2 - CADA NUMERO DE PALETE NOVO E' TRATADO UMA UNICA
019800*    VEZ (DISTINTO), PARA QUE A MENSAGEM DE AMBIGUIDADE SAIA
019900*    UMA SO' VEZ POR NUMERO, E NAO UMA VEZ POR LINHA DE LOTE.      CH6012
020000 01  WS-TABELA-DISTINTO.
020100     05  WS-DISTINTO-TAB OCCURS 500 TIMES PIC X(20).
020200 77  WS-QTDE-DISTINTO                PIC 9(04) COMP VALUE ZERO.
020300*
020400*    LISTA DOS NUMEROS DE PALETE NOVO QUE SE MOSTRARAM AMBIGUOS,
020500*    PARA A MONTAGEM DA MENSAGEM UNICA SEPARADA POR VIRGULAS.      CH6012
020600 01  WS-TABELA-AMBIGUO.
020700     05  WS-AMBIGUO-TAB OCCURS 500 TIMES PIC X(20).
020800 77  WS-QTDE-AMBIGUO                 PIC 9(04) COMP VALUE ZERO.
020900 77  WS-SUBSCRITO-2                  PIC 9(04) COMP.
021000*
021100 77  WS-ACHOU-DISTINTO               PIC X(01).
021200     88  ACHOU-DISTINTO-SIM          VALUE "S".
021300     88  ACHOU-DISTINTO-NAO          VALUE "N".
021400*
021500*    PASSO 4B - RESOLUCAO DO LOCAL DE ESTOQUE NOVO NO CADASTRO
021600*    MESTRE DE LOCAIS, ANTES DE VARRER OS RECURSOS DA LINHA.       CH6012
021700 77  WS-LOCAL-NOVO-ACHADO            PIC X(01).
021800     88  LOCAL-NOVO-ACHADO           VALUE "S".
021900     88  LOCAL-NOVO-NAO-ACHADO       VALUE "N".
022000 77  WS-FLAG-LOTE-INVALIDO           PIC X(01) VALUE "N".
022100     88  LOTE-INVALIDO                VALUE "S".
022200     88  LOTE-VALIDO                  VALUE "N".
022300*
022400 77  WS-FS-LOTE-TRANSF               PIC X(02).
022500     88  WS-FS-LOTE-OK                VALUE "00".
022600     88  WS-FS-LOTE-FIM               VALUE "10".
022700*
022800 77  WS-FS-PALETE-MESTRE             PIC X(02).
022900     88  WS-FS-PALETE-OK              VALUE "00".
023000     88  WS-FS-PALETE-FIM             VALUE "10".
023100*
023200 77  WS-FS-LOCAL-ESTOQUE             PIC X(02).
023300     88  WS-FS-LOCAL-OK               VALUE "00".
023400     88  WS-FS-LOCAL-FIM              VALUE "10".
023500*
023600 77  WS-FS-RECURSO-ENT               PIC X(02).
023700     88  WS-FS-RECURSO-ENT-OK         VALUE "00".
023800     88  WS-FS-RECURSO-ENT-FIM        VALUE "10".
023900*
024000 77  WS-FS-RECURSO                   PIC X(02).
024100     88  WS-FS-RECURSO-OK             VALUE "00".
024200     88  WS-FS-RECURSO-FIM            VALUE "10".
024300     88  WS-FS-RECURSO-NAO-EXISTE     VALUE "23".
024400*
024500 77  WS-FS-RECURSO-CORR              PIC X(02).
024600     88  WS-FS-RECURSO-CORR-OK        VALUE "00".
024700*
024800 77  WS-FS-REPORT                    PIC X(02).
024900     88  WS-FS-REPORT-OK              VALUE "00".
025000*
025100 01  WS-REG-CORRECAO.
025200     05  WS-COR-ID-RECURSO           PIC 9(10).
025300     05  WS-COR-PALETE-ANTIGO        PIC X(20).
025400     05  WS-COR-PALETE-NOVO          PIC X(20).
025500     05  WS-COR-LOCAL-ANTIGO         PIC X(20).
025600     05  WS-COR-LOCAL-NOVO           PIC X(20).
025700*
025800 01  WS-REPORT-TRANSF.
025900     03  WS-LST-CAB-LINHA.
026000         05  FILLER   PIC X(80) VALUE ALL "=".
026100*
026200     03  WS-LST-CAB-1.
026300         05  FILLER   PIC X(03) VALUE SPACES.
026400         05  FILLER   PIC X(77) VALUE
026500              "SGAP0100 - RELATORIO DA TRANSFERENCIA DE RECURSOS
026600-             "DE PALETE".
026700*
026800     03  WS-LST-MSG-ERRO.
026900         05  FILLER   PIC X(03) VALUE SPACES.
027000         05  FILLER   PIC X(07) VALUE "ERRO : ".
027100         05  WS-LST-TEXTO-ERRO PIC X(70) VALUE SPACES.
027200*
027300     03  WS-LST-FINAL-MOVIDOS.
027400         05  FILLER   PIC X(03) VALUE SPACES.
027500         05  FILLER   PIC X(29) VALUE
027600                              "RECURSOS TRANSFERIDOS......:".
027700         05  WS-LST-QTD-MOVIDOS PIC ZZZ.ZZ9 VALUE ZEROS.
027800*
027900     03  WS-LST-FINAL-CORRECOES.
028000         05  FILLER   PIC X(03) VALUE SPACES.
028100         05  FILLER   PIC X(29) VALUE
028200                              "REGISTROS DE CORRECAO.......:".
028300         05  WS-LST-QTD-CORRECOES PIC ZZZ.ZZ9 VALUE ZEROS.
028400*
028500     03  WS-LST-FINAL-REJEITADO.
028600         05  FILLER   PIC X(03) VALUE SPACES.
028700         05  FILLER   PIC X(68) VALUE
028800                     "LOTE REJEITADO - NENHUM RECURSO FOI TRANSFE
028900-                    "RIDO.".
029000*-----------------------------------------------------------------
029100 LINKAGE SECTION.
029200*-----------------------------------------------------------------
029300 01  LK-COM-AREA.
029400     05  LK-MENSAGEM                 PIC X(20).
029500     05  FILLER                      PIC X(10).
029600*-----------------------------------------------------------------
029700 PROCEDURE DIVISION USING LK-COM-AREA.
029800*-----------------------------------------------------------------
029900 MAIN-PROCEDURE.
030000*
030100     PERFORM P100-INICIALIZA THRU P100-FIM.
030200*
030300     PERFORM P200-CARREGA-DTO THRU P200-FIM.
030400*
030500     PERFORM P300-VALIDA-LOTE THRU P300-FIM.
030600*
030700     IF LOTE-VALIDO
030800         PERFORM P330-PREENCHE-LOCAL-NOVO THRU P330-FIM
030900         PERFORM P400-TRANSFERE-LOTE THRU P400-FIM
031000     END-IF.
031100*
031200     PERFORM P500-EMITE-RESUMO THRU P500-FIM.
031300*
031400     PERFORM P900-FIM.
031500*-----------------------------------------------------------------
031600 P100-INICIALIZA.
031700*
031800     SET WS-FS-LOTE-OK            TO TRUE.
031900     SET WS-FS-PALETE-OK          TO TRUE.
032000     SET WS-FS-LOCAL-OK           TO TRUE.
032100     SET WS-FS-RECURSO-OK         TO TRUE.
032200     SET WS-FS-RECURSO-CORR-OK    TO TRUE.
032300     SET WS-FS-REPORT-OK          TO TRUE.
032400     SET LOTE-VALIDO              TO TRUE.
032500*
032600     OPEN OUTPUT SGAP0100-RPT.
032700     OPEN OUTPUT RECURSO-CORRECAO.
032800     WRITE FD-REG-REPORT FROM WS-LST-CAB-LINHA.
032900     WRITE FD-REG-REPORT FROM WS-LST-CAB-1.
033000     WRITE FD-REG-REPORT FROM WS-LST-CAB-LINHA.
033100*
033200     PERFORM P120-CARREGA-TAB-PALETE THRU P120-FIM.
033300*
033400     PERFORM P130-CARREGA-TAB-LOCAL THRU P130-FIM.
033500*
033600     PERFORM P140-CARREGA-TAB-RECURSO THRU P140-FIM.
033700*
033800 P100-FIM.
033900*-----------------------------------------------------------------
034000 P120-CARREGA-TAB-PALETE.
034100*
034200     OPEN INPUT PALETE-MESTRE.
034300*
034400     PERFORM P121-LE-UM-PALETE THRU P121-FIM
034500         UNTIL WS-FS-PALETE-FIM.
034600*
034700     CLOSE PALETE-MESTRE.
034800*
034900 P120-FIM.
035000*-----------------------------------------------------------------
035100 P121-LE-UM-PALETE.
035200*
035300     READ PALETE-MESTRE
035400         AT END
035500             SET WS-FS-PALETE-FIM     TO TRUE
035600             GO TO P121-FIM
035700     END-READ.
035800*
035900     ADD 1                    TO WS-QTDE-PALETE.
036000     MOVE NUMERO-PALETE       TO WS-PAL-NUMERO (WS-QTDE-PALETE).
036100     MOVE TIPO-PALETE         TO WS-PAL-TIPO (WS-QTDE-PALETE).
036200     MOVE NUMERO-LOCAL-ESTOQUE
036300                         TO WS-PAL-LOCAL-ESTOQUE (WS-QTDE-PALETE).
036400*
036500 P121-FIM.
036600*-----------------------------------------------------------------
036700 P130-CARREGA-TAB-LOCAL.
036800*
036900     OPEN INPUT LOCAL-ESTOQUE-MESTRE.
037000*
037100     PERFORM P131-LE-UM-LOCAL THRU P131-FIM
037200         UNTIL WS-FS-LOCAL-FIM.
037300*
037400     CLOSE LOCAL-ESTOQUE-MESTRE.
037500*
037600 P130-FIM.
037700*-----------------------------------------------------------------
037800 P131-LE-UM-LOCAL.
037900*
038000     READ LOCAL-ESTOQUE-MESTRE
038100         AT END
038200             SET WS-FS-LOCAL-FIM      TO TRUE
038300             GO TO P131-FIM
038400     END-READ.
038500*
038600     ADD 1                    TO WS-QTDE-LOCAL.
038700     MOVE NUMERO-LOCAL-ESTOQUE
038800                         TO WS-LOC-NUMERO (WS-QTDE-LOCAL).
038900*
039000 P131-FIM.
039100*-----------------------------------------------------------------
039200 P140-CARREGA-TAB-RECURSO.
039300*
039400*    O RECURSO E' LIDO DO SEU ARQUIVO-FONTE SEQUENCIAL UMA UNICA
039500*    VEZ, RECEBENDO AQUI O NUMERO RELATIVO 1, 2, 3... QUE SERA A
039600*    SUA CHAVE RELATIVA PARA A REGRAVACAO DIRETA NO P420.
039700*
039800     SET WS-FS-RECURSO-ENT-OK        TO TRUE.
039900     MOVE ZERO                       TO WS-RR-RECURSO.
040000*
040100     OPEN INPUT RECURSO-ENTRADA.
040200     OPEN OUTPUT RECURSO.
040300*
040400     PERFORM P141-LE-UM-RECURSO THRU P141-FIM
040500         UNTIL WS-FS-RECURSO-ENT-FIM.
040600*
040700     CLOSE RECURSO-ENTRADA.
040800     CLOSE RECURSO.
040900     OPEN I-O RECURSO.
041000*
041100 P140-FIM.
041200*-----------------------------------------------------------------
041300 P141-LE-UM-RECURSO.
041400*
041500     READ RECURSO-ENTRADA
041600         AT END
041700             SET WS-FS-RECURSO-ENT-FIM    TO TRUE
041800             GO TO P141-FIM
041900     END-READ.
042000*
042100     ADD 1                    TO WS-RR-RECURSO.
042200     MOVE FD-ENT-ID-RECURSO   TO ID-RECURSO.
042300     MOVE FD-ENT-NUMERO-PALETE
042400                              TO NUMERO-PALETE.
042500     MOVE FD-ENT-NUMERO-LOCAL TO NUMERO-LOCAL.
042600     MOVE FD-ENT-NUMERO-LOCAL-ESTOQUE
042700                              TO NUMERO-LOCAL-ESTOQUE.
042800     MOVE FD-ENT-TIPO-PALETE  TO TIPO-PALETE.
042900     MOVE FD-ENT-VALIDA-PALETE TO VALIDA-PALETE.
043000     WRITE REG-RECURSO.
043100*
043200 P141-FIM.
043300*-----------------------------------------------------------------
043400 P200-CARREGA-DTO.
043500*
043600     OPEN INPUT LOTE-TRANSF.
043700*
043800     PERFORM P201-LE-UM-DTO THRU P201-FIM
043900         UNTIL WS-FS-LOTE-FIM.
044000*
044100     CLOSE LOTE-TRANSF.
044200*
044300 P200-FIM.
044400*-----------------------------------------------------------------
044500 P201-LE-UM-DTO.
044600*
044700     READ LOTE-TRANSF
044800         AT END
044900             SET WS-FS-LOTE-FIM       TO TRUE
045000             GO TO P201-FIM
045100     END-READ.
045200*
045300     ADD 1                    TO WS-QTDE-DTO.
045400     SET WS-DTO-IDX           TO WS-QTDE-DTO.
045500     MOVE FD-PALETE-NUMERO
045600                       TO WS-DTO-PALETE-NUMERO (WS-DTO-IDX).
045700     MOVE FD-LOCAL-NUMERO
045800                       TO WS-DTO-LOCAL-NUMERO (WS-DTO-IDX).
045900     MOVE FD-LOCAL-ESTOQUE-NUMERO
046000                       TO WS-DTO-LOCAL-ESTOQUE-NUMERO (WS-DTO-IDX).
046100     MOVE FD-TIPO-PALETE
046200                       TO WS-DTO-TIPO-PALETE (WS-DTO-IDX).
046300     MOVE FD-PALETE-NUMERO-NOVO
046400                       TO WS-DTO-PALETE-NUMERO-NOVO (WS-DTO-IDX).
046500     MOVE FD-LOCAL-ESTOQUE-NOVO
046600                       TO WS-DTO-LOCAL-ESTOQUE-NOVO (WS-DTO-IDX).
046700     SET DTO-VALIDO        TO TRUE.
046800*
046900 P201-FIM.
047000*-----------------------------------------------------------------
047100 P300-VALIDA-LOTE.
047200*
047300*    REGRA R1 - PALETE NOVO EM BRANCO, E REGRA R2 - PALETE NOVO
047400*    AMBIGUO NO CADASTRO MESTRE (MAIS DE UMA OCORRENCIA).
047500*
047600     MOVE ZERO                       TO WS-QTDE-DISTINTO.
047700     MOVE ZERO                       TO WS-QTDE-AMBIGUO.
047800*
047900     PERFORM P310-VALIDA-PALETE-NOVO THRU P310-FIM
048000         VARYING WS-DTO-IDX FROM 1 BY 1
048100         UNTIL WS-DTO-IDX > WS-QTDE-DTO.
048200*
048300*    CADA NUMERO DE PALETE NOVO DISTINTO E' CHECADO UMA UNICA      CH6012
048400*    VEZ CONTRA O CADASTRO MESTRE, NAO UMA VEZ POR LINHA DE LOTE.
048500     PERFORM P320-CONTA-AMBIGUOS THRU P320-FIM
048600         VARYING WS-SUBSCRITO-2 FROM 1 BY 1
048700         UNTIL WS-SUBSCRITO-2 > WS-QTDE-DISTINTO.
048800*
048900     IF WS-QTDE-AMBIGUO > 0
049000         PERFORM P325-EMITE-MSG-AMBIGUOS THRU P325-FIM
049100     END-IF.
049200*
049300 P300-FIM.
049400*-----------------------------------------------------------------
049500 P310-VALIDA-PALETE-NOVO.
049600*
049700     IF WS-DTO-PALETE-NUMERO-NOVO (WS-DTO-IDX) = SPACES
049800         SET DTO-INVALIDO (WS-DTO-IDX)   TO TRUE
049900         SET LOTE-INVALIDO               TO TRUE
050000         MOVE "PALETE NOVO NAO INFORMADO NA LINHA DE TRANSFERENC
050100-             "IA."           TO WS-LST-TEXTO-ERRO
050200         WRITE FD-REG-REPORT FROM WS-LST-MSG-ERRO
050300     ELSE
050400         PERFORM P315-COLETA-DISTINTO THRU P315-FIM
050500     END-IF.
050600*
050700 P310-FIM.
050800*-----------------------------------------------------------------
050900 P315-COLETA-DISTINTO.
051000*
051100*    SO' ACRESCENTA O NUMERO DE PALETE NOVO NA TABELA DE
051200*    DISTINTOS SE ELE AINDA NAO CONSTA DELA.                      CH6012
051300*
051400     SET ACHOU-DISTINTO-NAO          TO TRUE.
051500     SET WS-SUBSCRITO-2              TO 1.
051600*
051700     PERFORM P316-VERIFICA-DISTINTO THRU P316-FIM
051800         VARYING WS-SUBSCRITO-2 FROM 1 BY 1
051900         UNTIL WS-SUBSCRITO-2 > WS-QTDE-DISTINTO
052000            OR ACHOU-DISTINTO-SIM.
052100*
052200     IF ACHOU-DISTINTO-NAO
052300         ADD 1                       TO WS-QTDE-DISTINTO
052400         MOVE WS-DTO-PALETE-NUMERO-NOVO (WS-DTO-IDX)
052500                 TO WS-DISTINTO-TAB (WS-QTDE-DISTINTO)
052600     END-IF.
052700*
052800 P315-FIM.
052900*-----------------------------------------------------------------
053000 P316-VERIFICA-DISTINTO.
053100*
053200     IF WS-DISTINTO-TAB (WS-SUBSCRITO-2) =
053300                     WS-DTO-PALETE-NUMERO-NOVO (WS-DTO-IDX)
053400         SET ACHOU-DISTINTO-SIM      TO TRUE
053500     END-IF.
053600*
053700 P316-FIM.
053800*-----------------------------------------------------------------
053900 P320-CONTA-AMBIGUOS.
054000*
054100*    CONTA QUANTAS VEZES O NUMERO DE PALETE NOVO DISTINTO APARECE
054200*    NO CADASTRO MESTRE DE PALETES; MAIS DE UMA VEZ TORNA TODAS
054300*    AS LINHAS QUE O SELECIONARAM INVALIDAS.                      CH5240
054400*
054500     MOVE ZERO                       TO WS-QTDE-PALETE-AMBIGUO.
054600*
054700     PERFORM P321-CONTA-UMA-OCORRENCIA THRU P321-FIM
054800         VARYING WS-SUBSCRITO FROM 1 BY 1
054900         UNTIL WS-SUBSCRITO > WS-QTDE-PALETE.
055000*
055100     IF WS-QTDE-PALETE-AMBIGUO > 1
055200         SET LOTE-INVALIDO                TO TRUE
055300         ADD 1                             TO WS-QTDE-AMBIGUO
055400         MOVE WS-DISTINTO-TAB (WS-SUBSCRITO-2)
055500                 TO WS-AMBIGUO-TAB (WS-QTDE-AMBIGUO)
055600         PERFORM P322-MARCA-LINHA-INVALIDA THRU P322-FIM
055700             VARYING WS-DTO-IDX FROM 1 BY 1
055800             UNTIL WS-DTO-IDX > WS-QTDE-DTO
055900     END-IF.
056000*
056100 P320-FIM.
056200*-----------------------------------------------------------------
056300 P321-CONTA-UMA-OCORRENCIA.
056400*
056500     IF WS-PAL-NUMERO (WS-SUBSCRITO) =
056600                     WS-DISTINTO-TAB (WS-SUBSCRITO-2)
056700         ADD 1                        TO WS-QTDE-PALETE-AMBIGUO
056800     END-IF.
056900*
057000 P321-FIM.
057100*-----------------------------------------------------------------
057200 P322-MARCA-LINHA-INVALIDA.
057300*
057400     IF WS-DTO-PALETE-NUMERO-NOVO (WS-DTO-IDX) =
057500                     WS-DISTINTO-TAB (WS-SUBSCRITO-2)
057600         SET DTO-INVALIDO (WS-DTO-IDX)   TO TRUE
057700     END-IF.
057800*
057900 P322-FIM.
058000*-----------------------------------------------------------------
058100 P325-EMITE-MSG-AMBIGUOS.
058200*
058300*    MONTA UMA UNICA MENSAGEM, COM TODOS OS NUMEROS DE PALETE
058400*    NOVO AMBIGUOS SEPARADOS POR VIRGULA, E A GRAVA UMA SO' VEZ.   CH6012
058500*
058600     MOVE SPACES                     TO WS-MSG-AMBIGUOS.
058700     MOVE 1                          TO WS-PTR-MSG.
058800*
058900     STRING "PALETE(S) NOVO(S) AMBIGUO(S) NO CADASTRO MESTRE: "
059000            DELIMITED BY SIZE
059100                    INTO WS-MSG-AMBIGUOS
059200                    WITH POINTER WS-PTR-MSG.
059300*
059400     PERFORM P326-ACUMULA-UM-AMBIGUO THRU P326-FIM
059500         VARYING WS-SUBSCRITO-2 FROM 1 BY 1
059600         UNTIL WS-SUBSCRITO-2 > WS-QTDE-AMBIGUO.
059700*
059800     MOVE WS-MSG-AMBIGUOS             TO WS-LST-TEXTO-ERRO.
059900     WRITE FD-REG-REPORT FROM WS-LST-MSG-ERRO.
060000*
060100 P325-FIM.
060200*-----------------------------------------------------------------
060300 P326-ACUMULA-UM-AMBIGUO.
060400*
060500     IF WS-SUBSCRITO-2 > 1
060600         STRING ", " DELIMITED BY SIZE
060700                    INTO WS-MSG-AMBIGUOS
060800                    WITH POINTER WS-PTR-MSG
060900     END-IF.
061000*
061100     STRING WS-AMBIGUO-TAB (WS-SUBSCRITO-2) DELIMITED BY SPACE
061200                INTO WS-MSG-AMBIGUOS
061300                WITH POINTER WS-PTR-MSG.
061400*
061500 P326-FIM.
061600*-----------------------------------------------------------------
061700 P330-PREENCHE-LOCAL-NOVO.
061800*
061900*    PRE-CARGA DO LOCAL DE ESTOQUE NOVO A PARTIR DO CADASTRO
062000*    MESTRE DE PALETES.
062100*
062200     PERFORM P331-PREENCHE-UMA-LINHA THRU P331-FIM
062300         VARYING WS-DTO-IDX FROM 1 BY 1
062400         UNTIL WS-DTO-IDX > WS-QTDE-DTO.
062500*
062600 P330-FIM.
062700*-----------------------------------------------------------------
062800 P331-PREENCHE-UMA-LINHA.
062900*
063000     SET WS-PAL-IDX               TO 1.
063100*
063200     SEARCH ALL WS-PALETE-TAB
063300         AT END
063400             CONTINUE
063500         WHEN WS-PAL-NUMERO (WS-PAL-IDX) =
063600                     WS-DTO-PALETE-NUMERO-NOVO (WS-DTO-IDX)
063700             MOVE WS-PAL-LOCAL-ESTOQUE (WS-PAL-IDX)
063800                 TO WS-DTO-LOCAL-ESTOQUE-NOVO (WS-DTO-IDX)
063900     END-SEARCH.
064000*
064100 P331-FIM.
064200*-----------------------------------------------------------------
064300 P400-TRANSFERE-LOTE.
064400*
064500     PERFORM P410-LOCALIZA-RECURSOS THRU P410-FIM
064600         VARYING WS-DTO-IDX FROM 1 BY 1
064700         UNTIL WS-DTO-IDX > WS-QTDE-DTO.
064800*
064900 P400-FIM.
065000*-----------------------------------------------------------------
065100 P410-LOCALIZA-RECURSOS.
065200*
065300*    PASSO 4B - O LOCAL DE ESTOQUE NOVO DA LINHA E' PROCURADO NO
065400*    CADASTRO MESTRE DE LOCAIS ANTES DE VARRER OS RECURSOS; SE A
065500*    LINHA NAO PEDE TROCA DE LOCAL (BRANCO), NAO HA O QUE PROCURAR CH6012
065600*    (REGRA R3 - BRANCO CASA SO' COM BRANCO).
065700*
065800     IF WS-DTO-LOCAL-ESTOQUE-NOVO (WS-DTO-IDX) = SPACES
065900         SET LOCAL-NOVO-ACHADO        TO TRUE
066000     ELSE
066100         SET LOCAL-NOVO-NAO-ACHADO    TO TRUE
066200         SEARCH ALL WS-LOCAL-TAB
066300             WHEN WS-LOC-NUMERO (WS-LOC-IDX) =
066400                     WS-DTO-LOCAL-ESTOQUE-NOVO (WS-DTO-IDX)
066500                 SET LOCAL-NOVO-ACHADO    TO TRUE
066600         END-SEARCH
066700     END-IF.
066800*
066900*    VARRE O ARQUIVO RELATIVO DE RECURSOS DO INICIO AO FIM,
067000*    TESTANDO CADA REGISTRO CONTRA A LINHA DE TRANSFERENCIA
067100*    CORRENTE (REGRA R3 - BRANCO CASA SO' COM BRANCO).
067200*
067300     IF LOCAL-NOVO-ACHADO
067400         MOVE ZERO                   TO WS-RR-RECURSO
067500         SET WS-FS-RECURSO-OK        TO TRUE
067600         PERFORM P411-LE-UM-RECURSO-REL THRU P411-FIM
067700             UNTIL WS-FS-RECURSO-FIM
067800     END-IF.
067900*
068000 P410-FIM.
068100*-----------------------------------------------------------------
068200 P411-LE-UM-RECURSO-REL.
068300*
068400     ADD 1                        TO WS-RR-RECURSO.
068500     READ RECURSO
068600         INVALID KEY
068700             SET WS-FS-RECURSO-FIM    TO TRUE
068800             GO TO P411-FIM
068900     END-READ.
069000*
069100     IF FD-RECURSO-CHAVE-ATUAL =
069200             WS-DTO-CHAVE-ATUAL (WS-DTO-IDX)
069300         PERFORM P420-GRAVA-CORRECAO THRU P420-FIM
069400     END-IF.
069500*
069600 P411-FIM.
069700*-----------------------------------------------------------------
069800 P420-GRAVA-CORRECAO.
069900*
070000*    REGISTRA O ESTADO ANTERIOR, GRAVA A CORRECAO E SO' ENTAO
070100*    SOBRESCREVE O RECURSO (REGRAS R4 E R5).
070200*
070300     MOVE ID-RECURSO                 TO WS-COR-ID-RECURSO.
070400     MOVE NUMERO-PALETE               TO WS-COR-PALETE-ANTIGO.
070500     MOVE WS-DTO-PALETE-NUMERO-NOVO (WS-DTO-IDX)
070600                                      TO WS-COR-PALETE-NOVO.
070700     MOVE NUMERO-LOCAL-ESTOQUE        TO WS-COR-LOCAL-ANTIGO.
070800     MOVE WS-DTO-LOCAL-ESTOQUE-NOVO (WS-DTO-IDX)
070900                                      TO WS-COR-LOCAL-NOVO.
071000*
071100     WRITE FD-REG-CORRECAO           FROM WS-REG-CORRECAO.
071200     ADD 1                            TO WS-QTDE-CORRECAO-GRAVADA.
071300*
071400     MOVE WS-DTO-PALETE-NUMERO-NOVO (WS-DTO-IDX) TO NUMERO-PALETE.
071500     MOVE WS-DTO-LOCAL-ESTOQUE-NOVO (WS-DTO-IDX)
071600                                      TO NUMERO-LOCAL-ESTOQUE.
071700     MOVE WS-DTO-TIPO-PALETE (WS-DTO-IDX) TO TIPO-PALETE.
071800     SET VALIDA-PALETE-NAO           TO TRUE.
071900*
072000     REWRITE REG-RECURSO.
072100     ADD 1                            TO WS-QTDE-RECURSO-MOVIDO.
072200*
072300 P420-FIM.
072400*-----------------------------------------------------------------
072500 P500-EMITE-RESUMO.
072600*
072700     IF LOTE-INVALIDO
072800         WRITE FD-REG-REPORT FROM WS-LST-FINAL-REJEITADO
072900     ELSE
073000         MOVE WS-QTDE-RECURSO-MOVIDO     TO WS-LST-QTD-MOVIDOS
073100         MOVE WS-QTDE-CORRECAO-GRAVADA   TO WS-LST-QTD-CORRECOES
073200         WRITE FD-REG-REPORT FROM WS-LST-FINAL-MOVIDOS
073300         WRITE FD-REG-REPORT FROM WS-LST-FINAL-CORRECOES
073400     END-IF.
073500*
073600 P500-FIM.
073700*-----------------------------------------------------------------
073800 P900-FIM.
073900*
074000     CLOSE RECURSO
074100           RECURSO-CORRECAO
074200           SGAP0100-RPT.
074300*
074400     GOBACK.
074500*-----------------------------------------------------------------
074600 END PROGRAM SGAP0100.
