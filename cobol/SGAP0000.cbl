000100******************************************************************
000200* SISTEMA DE GESTAO DE ARMAZEM E PRODUCAO - SGAP
000300* Purpose: MENU PRINCIPAL DO SISTEMA
000400* Alteracoes: 03/02/1990 - RAO - VERSAO ORIGINAL
000500*             17/08/1998 - MCS - REVISAO PARA O ANO 2000
000600*             11/09/2002 - JPL - CHAMADO 5103 - OPCAO DO PLANO DE
000700*                          TRABALHO ACRESCENTADA AO MENU
000800******************************************************************
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.    SGAP0000.
001300 AUTHOR.        R. A. OLIVEIRA.
001400 INSTALLATION.  CPD - SISTEMA DE GESTAO DE ARMAZEM E PRODUCAO.
001500 DATE-WRITTEN.  03/02/1990.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO - CPD.
001800*-----------------------------------------------------------------
001900* HISTORICO DE ALTERACOES
002000*-----------------------------------------------------------------
002100* 03/02/1990 - RAO - PROGRAMA ORIGINAL. MENU DE ENTRADA DO        SGAP0000
002200*              SISTEMA, CHAMA OS MODULOS DE CARGA E RELATORIO.
002300* 14/07/1993 - RAO - INCLUIDA A OPCAO DE REIMPRESSAO DO ULTIMO    SGAP0000
002400*              PLANO DE TRABALHO EMITIDO (REMOVIDA EM 2002).
002500* 17/08/1998 - MCS - REVISAO DO ANO 2000. NENHUM CAMPO DE DATA         Y2K
002600*              E TRATADO POR ESTE PROGRAMA; SEM ALTERACAO.
002700* 23/02/1999 - MCS - PADRONIZADA A TELA DE MENU COM O RESTANTE    SGAP0000
002800*              DO SISTEMA (TARJAS E TITULOS).
002900* 11/09/2002 - JPL - CHAMADO 5103 - REORGANIZACAO DO MENU: SO       CH5103
003000*              RESTAM AS DUAS OPCOES DE PRODUCAO HOJE EM USO.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*-----------------------------------------------------------------
004100 DATA DIVISION.
004200*-----------------------------------------------------------------
004300 FILE SECTION.
004400*-----------------------------------------------------------------
004500 WORKING-STORAGE SECTION.
004600*-----------------------------------------------------------------
004700 01  WS-COM-AREA.
004800     05  WS-MENSAGEM                 PIC X(20).
004900     05  FILLER                      PIC X(10).
005000*
005100 01  WS-CONTADORES.
005200     05  WS-QTDE-CHAMADAS            PIC 9(04) COMP VALUE ZERO.
005300     05  WS-QTDE-OPCAO-INVALIDA      PIC 9(04) COMP VALUE ZERO.
005400     05  FILLER                      PIC X(02).
005500*
005600*    VISAO EDITADA DOS CONTADORES, PARA EVENTUAL CONFERENCIA NO
005700*    ENCERRAMENTO DO TURNO SEM PRECISAR DE UM CAMPO SEPARADO.
005800 01  WS-CONTADORES-ED REDEFINES WS-CONTADORES.
005900     05  WS-QTDE-CHAMADAS-ED         PIC ZZZ9.
006000     05  WS-QTDE-OPCAO-INVALIDA-ED   PIC ZZZ9.
006100     05  FILLER                      PIC X(02).
006200*
006300*    TABELA DE OPCOES VALIDAS DO MENU, PARA A VALIDACAO DA
006400*    DIGITACAO SEM UMA LONGA CADEIA DE "OR".
006500 01  WS-TABELA-OPCOES.
006600     05  WS-OPCAO-TAB OCCURS 3 TIMES PIC X(01).
006700     05  FILLER                      PIC X(01).
006800*
006900 01  WS-TABELA-OPCOES-R REDEFINES WS-TABELA-OPCOES.
007000     05  WS-OPCAO-1                  PIC X(01).
007100     05  WS-OPCAO-2                  PIC X(01).
007200     05  WS-OPCAO-Q                  PIC X(01).
007300     05  FILLER                      PIC X(01).
007400*
007500 01  WS-DATA-CORRENTE-R.
007600     05  WS-DATA-CORRENTE            PIC 9(06).
007700     05  FILLER                      PIC X(02).
007800*
007900 01  WS-DATA-CORRENTE-RX REDEFINES WS-DATA-CORRENTE-R.
008000     05  WS-DC-ANO                   PIC 9(02).
008100     05  WS-DC-MES                   PIC 9(02).
008200     05  WS-DC-DIA                   PIC 9(02).
008300     05  FILLER                      PIC X(02).
008400*
008500 77  WS-OPCAO-MENU                   PIC X(01).
008600 77  WS-PROMPT                       PIC X(01).
008700 77  WS-SUBSCRITO                    PIC 9(01) COMP.
008800*
008900 77  WS-EXIT                         PIC X(01).
009000     88  EXIT-OK                     VALUE "S" FALSE "N".
009100*
009200 77  WS-OPCAO-ACHADA                 PIC X(01).
009300     88  OPCAO-ACHADA-SIM            VALUE "S".
009400     88  OPCAO-ACHADA-NAO            VALUE "N".
009500*-----------------------------------------------------------------
009600 SCREEN SECTION.
009700*-----------------------------------------------------------------
009800 01  SS-CLEAR-SCREEN.
009900     05  BLANK SCREEN.
010000*
010100 01  SS-MENU-PRINCIPAL.
010200     05  LINE 02 COL 05 VALUE "SISTEMA DE GESTAO DE ARMAZEM E
010300-    "PRODUCAO".
010400     05  LINE 02 COL 60 VALUE "DATA: ".
010500     05  LINE 02 COL 66 PIC 9(02) USING WS-DC-DIA.
010600     05  LINE 02 COL 68 VALUE "/".
010700     05  LINE 02 COL 69 PIC 9(02) USING WS-DC-MES.
010800     05  LINE 02 COL 71 VALUE "/".
010900     05  LINE 02 COL 72 PIC 9(02) USING WS-DC-ANO.
011000     05  LINE 03 COL 05 VALUE "SGAP0000 - MENU PRINCIPAL".
011100     05  LINE 04 COL 05 VALUE
011200     "------------------------------------------------------------
011300-    "--------------".
011400     05  LINE 06 COL 05 VALUE
011500                       "<1> - TRANSFERENCIA DE RECURSOS DE PALETE".
011600     05  LINE 07 COL 05 VALUE
011700                       "<2> - EMISSAO DO PLANO DE TRABALHO".
011800     05  LINE 08 COL 05 VALUE
011900                       "<Q> - FINALIZAR".
012000     05  LINE 10 COL 05 VALUE
012100     "------------------------------------------------------------
012200-    "--------------".
012300     05  LINE 11 COL 05 VALUE
012400                     "DIGITE A OPCAO DESEJADA: ".
012500     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
012600                     USING WS-OPCAO-MENU.
012700     05  LINE 12 COL 05 VALUE
012800     "------------------------------------------------------------
012900-    "--------------".
013000*-----------------------------------------------------------------
013100 PROCEDURE DIVISION.
013200*-----------------------------------------------------------------
013300 MAIN-PROCEDURE.
013400*
013500     MOVE "1"                        TO WS-OPCAO-1.
013600     MOVE "2"                        TO WS-OPCAO-2.
013700     MOVE "Q"                        TO WS-OPCAO-Q.
013800*
013900     ACCEPT WS-DATA-CORRENTE         FROM DATE.
014000*
014100     SET EXIT-OK                     TO FALSE.
014200*
014300     PERFORM P100-PROCESSA-OPCAO THRU P100-FIM
014400         UNTIL EXIT-OK.
014500*
014600     GOBACK.
014700*-----------------------------------------------------------------
014800 P100-PROCESSA-OPCAO.
014900*
015000     INITIALIZE                          WS-OPCAO-MENU.
015100*
015200     DISPLAY SS-CLEAR-SCREEN.
015300     DISPLAY SS-MENU-PRINCIPAL.
015400     ACCEPT  SS-MENU-PRINCIPAL.
015500*
015600     ADD 1                            TO WS-QTDE-CHAMADAS.
015700*
015800     IF WS-OPCAO-MENU                 = "q"
015900         MOVE "Q"                    TO WS-OPCAO-MENU
016000     END-IF.
016100*
016200     EVALUATE WS-OPCAO-MENU
016300         WHEN "1"
016400             CALL "SGAP0100" USING WS-COM-AREA
016500         WHEN "2"
016600             CALL "SGAP0200" USING WS-COM-AREA
016700         WHEN "Q"
016800             SET EXIT-OK             TO TRUE
016900         WHEN OTHER
017000             PERFORM P200-OPCAO-INVALIDA THRU P200-FIM
017100     END-EVALUATE.
017200*
017300 P100-FIM.
017400*-----------------------------------------------------------------
017500 P200-OPCAO-INVALIDA.
017600*
017700     ADD 1                            TO WS-QTDE-OPCAO-INVALIDA.
017800*
017900     MOVE "N"                        TO WS-OPCAO-ACHADA.
018000     MOVE 1                          TO WS-SUBSCRITO.
018100*
018200     PERFORM P210-VERIFICA-TABELA THRU P210-FIM
018300         VARYING WS-SUBSCRITO FROM 1 BY 1
018400         UNTIL WS-SUBSCRITO > 3
018500            OR OPCAO-ACHADA-SIM.
018600*
018700     DISPLAY "OPCAO INVALIDA - TENTE NOVAMENTE" AT 1405.
018800     ACCEPT WS-PROMPT AT 1440.
018900*
019000 P200-FIM.
019100*-----------------------------------------------------------------
019200 P210-VERIFICA-TABELA.
019300*
019400*    ESTA ROTINA SO EXISTE PARA REGISTRAR, NO CONTADOR DE
019500*    ESTATISTICA, SE A OPCAO DIGITADA SEQUER CONSTAVA DA TABELA
019600*    DE OPCOES VALIDAS (CASO CONTRARIO O EVALUATE NAO TERIA
019700*    CAIDO NO WHEN OTHER).
019800*
019900     IF WS-OPCAO-MENU = WS-OPCAO-TAB (WS-SUBSCRITO)
020000         SET OPCAO-ACHADA-SIM        TO TRUE
020100     END-IF.
020200*
020300 P210-FIM.
020400*-----------------------------------------------------------------
020500 END PROGRAM SGAP0000.
