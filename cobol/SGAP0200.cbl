000100******************************************************************
000200* SISTEMA DE GESTAO DE ARMAZEM E PRODUCAO - SGAP
000300* Purpose: EMISSAO DO PLANO DE TRABALHO - EXPLOSAO DE ORDENS
000400*          ATRAVES DA TECNOLOGIA PARA O TOTAL DE MATERIAIS E
000500*          LISTAGEM DAS OPERACOES POR MAQUINA, TRABALHADOR OU
000600*          PRODUTO.
000700* Alteracoes: 11/07/1992 - MCS - VERSAO ORIGINAL
000800*             14/03/1994 - RAO - AGRUPAMENTO POR PRODUTO
000900*             09/02/1996 - MCS - FILTRO SO COMPONENTES
001000*             17/08/1998 - MCS - REVISAO PARA O ANO 2000
001100*             23/02/1999 - MCS - PADRONIZACAO DOS CABECALHOS
001200*             05/06/2001 - JPL - CHAMADO 4417 - AMOSTRA NO ERRO
001300*             22/01/2004 - JPL - CHAMADO 4892 - LIMITE NA LIGACAO
001400******************************************************************
001500*-----------------------------------------------------------------
001600 IDENTIFICATION DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.    SGAP0200.
001900 AUTHOR.        M. C. SANTOS.
002000 INSTALLATION.  CPD - SISTEMA DE GESTAO DE ARMAZEM E PRODUCAO.
002100 DATE-WRITTEN.  11/07/1992.
002200 DATE-COMPILED.
002300 SECURITY.      USO INTERNO - CPD.
002400*-----------------------------------------------------------------
002500* HISTORICO DE ALTERACOES
002600*-----------------------------------------------------------------
002700* 11/07/1992 - MCS - PROGRAMA ORIGINAL. EXPLOSAO DA ORDEM ATRAVES  SGAP0200
002800*              DA TECNOLOGIA PARA O TOTAL DE NECESSIDADE DE
002900*              MATERIAIS, E LISTAGEM DO PLANO DE TRABALHO POR
003000*              MAQUINA OU TRABALHADOR.
003100* 14/03/1994 - RAO - INCLUIDO O AGRUPAMENTO POR PRODUTO COMO       SGAP0200
003200*              TERCEIRA OPCAO DE LISTAGEM, A PEDIDO DO PCP.
003300* 09/02/1996 - MCS - INCLUIDO O FILTRO "SO COMPONENTES" NA         SGAP0200
003400*              EXPLOSAO DE MATERIAIS (SO ENTRAM MATERIAIS COM
003500*              TIPO 01COMPONENT NO TOTAL REQUERIDO).
003600* 17/08/1998 - MCS - REVISAO DO ANO 2000. O CAMPO DATA-PARA DA           Y2K
003700*              ORDEM FOI AMPLIADO DE AAMMDD (6 POSICOES) PARA
003800*              AAAAMMDD (8 POSICOES) NO ARQUIVO DE ORDENS.
003900* 23/02/1999 - MCS - PADRONIZADOS OS CABECALHOS DO RELATORIO COM   SGAP0200
004000*              O RESTANTE DO SISTEMA (TARJAS E TITULOS).
004100* 05/06/2001 - JPL - CHAMADO 4417 - AMOSTRA DO TEXTO INCLUIDA NA      CH4417
004200*              MENSAGEM DE ERRO DE TAMANHO DE CAMPO (VIA SGAP0900).
004300* 22/01/2004 - JPL - CHAMADO 4892 - O LIMITE MAXIMO DE TAMANHO DE     CH4892
004400*              TEXTO PASSOU A SER ENVIADO NA AREA DE LIGACAO AO
004500*              CHAMAR SGAP0900, EM VEZ DE FIXO NO PROGRAMA.
004600*-----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800*-----------------------------------------------------------------
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PARAMETRO-EXEC ASSIGN TO "PARAMEXE"
005600         ORGANIZATION   IS LINE SEQUENTIAL
005700         ACCESS         IS SEQUENTIAL
005800         FILE STATUS    IS WS-FS-PARAMETRO.
005900*
006000     SELECT ORDEM ASSIGN TO "ORDEM"
006100         ORGANIZATION   IS LINE SEQUENTIAL
006200         ACCESS         IS SEQUENTIAL
006300         FILE STATUS    IS WS-FS-ORDEM.
006400*
006500     SELECT PRODUTO-MESTRE ASSIGN TO "PRODUTOM"
006600         ORGANIZATION   IS LINE SEQUENTIAL
006700         ACCESS         IS SEQUENTIAL
006800         FILE STATUS    IS WS-FS-PRODUTO.
006900*
007000     SELECT OPERACAO-COMPONENTE ASSIGN TO "OPERACMP"
007100         ORGANIZATION   IS LINE SEQUENTIAL
007200         ACCESS         IS SEQUENTIAL
007300         FILE STATUS    IS WS-FS-OPERACAO.
007400*
007500     SELECT OPERACAO-PROD-COMP ASSIGN TO "OPERPRCP"
007600         ORGANIZATION   IS LINE SEQUENTIAL
007700         ACCESS         IS SEQUENTIAL
007800         FILE STATUS    IS WS-FS-OPER-PROD.
007900*
008000     SELECT SGAP0200-RPT ASSIGN TO "SGAP0200.LST"
008100         ORGANIZATION   IS LINE SEQUENTIAL
008200         ACCESS         IS SEQUENTIAL
008300         FILE STATUS    IS WS-FS-REPORT.
008400*
008500     SELECT SGAP0200-MAT ASSIGN TO "SGAP0200.MAT"
008600         ORGANIZATION   IS LINE SEQUENTIAL
008700         ACCESS         IS SEQUENTIAL
008800         FILE STATUS    IS WS-FS-MATERIAL.
008900*-----------------------------------------------------------------
009000 DATA DIVISION.
009100*-----------------------------------------------------------------
009200 FILE SECTION.
009300*-----------------------------------------------------------------
009400*    CARTAO DE PARAMETROS DE EXECUCAO: AGRUPAMENTO (M/W/P) E O
009500*    FILTRO "SO COMPONENTES" (S/N) DA EXPLOSAO DE MATERIAIS.
009600 FD  PARAMETRO-EXEC.
009700 01  FD-REG-PARAMETRO.
009800     05  FD-PARM-TIPO-AGRUPAMENTO    PIC X(01).
009900     05  FD-PARM-SO-COMPONENTES      PIC X(01).
010000     05  FILLER                      PIC X(78).
010100*
010200 FD  ORDEM.
010300 01  FD-REG-ORDEM.
010400     05  FD-ORD-NUMERO               PIC X(20).
010500     05  FD-ORD-NOME                 PIC X(60).
010600     05  FD-ORD-PRODUTO              PIC X(20).
010700     05  FD-ORD-TECNOLOGIA           PIC X(20).
010800     05  FD-ORD-QTD-PLANEJADA        PIC S9(9)V9(3) COMP-3.
010900     05  FD-ORD-DATA-PARA            PIC 9(08).
011000*
011100 FD  PRODUTO-MESTRE.
011200     COPY PRODUTOMESTRE.
011300*
011400 FD  OPERACAO-COMPONENTE.
011500     COPY OPERACAOCOMPONENTE.
011600*
011700 FD  OPERACAO-PROD-COMP.
011800     COPY OPERACAOPRODUTOCOMPONENTE.
011900*
012000 FD  SGAP0200-RPT.
012100 01  FD-REG-REPORT                   PIC X(132).
012200*
012300 FD  SGAP0200-MAT.
012400 01  FD-REG-MATERIAL                 PIC X(80).
012500*-----------------------------------------------------------------
012600 WORKING-STORAGE SECTION.
012700*-----------------------------------------------------------------
012800*    PARAMETROS DE EXECUCAO RECEBIDOS DO CARTAO PARAMEXE.
012900 01  WS-PARAMETROS.
013000     05  WS-TIPO-AGRUPAMENTO         PIC X(01).
013100         88  AGRUPA-MAQUINA          VALUE "M".
013200         88  AGRUPA-TRABALHADOR      VALUE "W".
013300         88  AGRUPA-PRODUTO          VALUE "P".
013400     05  WS-SO-COMPONENTES           PIC X(01).
013500         88  SO-COMPONENTES-SIM      VALUE "S".
013600         88  SO-COMPONENTES-NAO      VALUE "N".
013700     05  FILLER                      PIC X(78).
013800*
013900*    VISAO BRUTA DO CARTAO DE PARAMETROS, PARA TESTAR SE CHEGOU
014000*    EM BRANCO E ASSUMIR OS VALORES-DEFAULT (M / NAO-SO-COMPONEN-
014100*    TES) NESSE CASO.
014200 01  WS-PARAMETROS-R REDEFINES WS-PARAMETROS.
014300     05  WS-PARM-BRUTO               PIC X(02).
014400     05  FILLER                      PIC X(78).
014500*
014600*    TABELA DE ORDENS DO PLANO, LIDA TODA EM MEMORIA.
014700 01  WS-TABELA-ORDEM.
014800     05  WS-ORD OCCURS 300 TIMES
014900                 INDEXED BY WS-ORD-IDX.
015000         10  WS-ORD-NUMERO               PIC X(20).
015100         10  WS-ORD-NOME                 PIC X(60).
015200         10  WS-ORD-PRODUTO              PIC X(20).
015300         10  WS-ORD-TECNOLOGIA           PIC X(20).
015400         10  WS-ORD-QTD-PLANEJADA        PIC S9(9)V9(3) COMP-3.
015500         10  WS-ORD-DATA-PARA            PIC 9(08).
015600         10  WS-ORD-DATA-PARA-R REDEFINES WS-ORD-DATA-PARA.
015700             15  WS-ORD-DATA-ANO         PIC 9(04).
015800             15  WS-ORD-DATA-MES         PIC 9(02).
015900             15  WS-ORD-DATA-DIA         PIC 9(02).
016000         10  WS-ORD-ELEGIVEL             PIC X(01).
016100             88  ORDEM-ELEGIVEL          VALUE "S".
016200             88  ORDEM-NAO-ELEGIVEL      VALUE "N".
016300 77  WS-QTDE-ORDEM                   PIC 9(04) COMP VALUE ZERO.
016400*
016500*    TABELA MESTRE DE PRODUTOS, EM ORDEM ASCENDENTE DE NUMERO
016600*    PARA PERMITIR SEARCH ALL.
016700 01  WS-TABELA-PRODUTO.
016800     05  WS-PRD OCCURS 2000 TIMES
016900                 ASCENDING KEY IS WS-PRD-NUMERO
017000                 INDEXED BY WS-PRD-IDX.
017100         10  WS-PRD-NUMERO               PIC X(20).
017200         10  WS-PRD-NOME                 PIC X(60).
017300         10  WS-PRD-UNIDADE              PIC X(10).
017400         10  WS-PRD-TIPO-MATERIAL        PIC X(12).
017500             88  PRD-COMPONENTE          VALUE "01component".
017600 77  WS-QTDE-PRODUTO                 PIC 9(04) COMP VALUE ZERO.
017700*
017800*    TABELA DE OPERACOES DE CADA TECNOLOGIA (ROTEIRO), EM ORDEM
017900*    ASCENDENTE DE TECNOLOGIA+OPERACAO PARA PERMITIR SEARCH ALL.
018000 01  WS-TABELA-OPERACAO.
018100     05  WS-OPR OCCURS 3000 TIMES
018200                 ASCENDING KEY IS WS-OPR-TECNOLOGIA
018300                 ASCENDING KEY IS WS-OPR-OPERACAO
018400                 INDEXED BY WS-OPR-IDX.
018500         10  WS-OPR-TECNOLOGIA           PIC X(20).
018600         10  WS-OPR-OPERACAO             PIC X(10).
018700         10  WS-OPR-NOME                 PIC X(60).
018800         10  WS-OPR-MAQUINA              PIC X(20).
018900         10  WS-OPR-TRABALHADOR          PIC X(20).
019000 77  WS-QTDE-OPERACAO                PIC 9(04) COMP VALUE ZERO.
019100*
019200*    TABELA DOS MATERIAIS DE ENTRADA/SAIDA DE CADA OPERACAO, EM
019300*    ORDEM ASCENDENTE DE TECNOLOGIA+OPERACAO+DIRECAO.
019400 01  WS-TABELA-OPER-PROD.
019500     05  WS-OPC OCCURS 6000 TIMES
019600                 ASCENDING KEY IS WS-OPC-TECNOLOGIA
019700                 ASCENDING KEY IS WS-OPC-OPERACAO
019800                 ASCENDING KEY IS WS-OPC-DIRECAO
019900                 INDEXED BY WS-OPC-IDX.
020000         10  WS-OPC-TECNOLOGIA           PIC X(20).
020100         10  WS-OPC-OPERACAO             PIC X(10).
020200         10  WS-OPC-DIRECAO              PIC X(03).
020300             88  OPC-ENTRADA             VALUE "IN ".
020400             88  OPC-SAIDA               VALUE "OUT".
020500         10  WS-OPC-PRODUTO              PIC X(20).
020600         10  WS-OPC-QUANTIDADE           PIC S9(7)V9(3) COMP-3.
020700 77  WS-QTDE-OPER-PROD               PIC 9(04) COMP VALUE ZERO.
020800*
020900*    VISAO DA CHAVE COMBINADA TECNOLOGIA+OPERACAO DA TABELA DE
021000*    MATERIAIS, PARA COMPARACAO DIRETA EM P460 SEM DOIS TESTES
021100*    "AND" SEPARADOS (MESMA TECNICA USADA NA TRANSFERENCIA DE
021200*    PALETES).
021300 01  WS-TABELA-OPER-PROD-CHAVE REDEFINES WS-TABELA-OPER-PROD.
021400     05  WS-OPC-CHAVE OCCURS 6000 TIMES.
021500         10  WS-OPC-CHAVE-ATUAL          PIC X(30).
021600         10  FILLER                      PIC X(29).
021700*
021800*    CHAVE TECNOLOGIA+OPERACAO DA OPERACAO CORRENTE, MONTADA EM
021900*    P450 ANTES DE VARRER A TABELA ACIMA.
022000 77  WS-CHAVE-OPERACAO-ATUAL         PIC X(30).
022100*
022200*    TOTAL DE NECESSIDADE DE MATERIAIS POR PRODUTO (RESULTADO DA
022300*    EXPLOSAO DE TECNOLOGIA, REGRAS R7/R8/R9). TABELA MONTADA EM
022400*    ORDEM DE PRIMEIRA OCORRENCIA, POR VARREDURA SEQUENCIAL (NAO
022500*    PRECISA DE SEARCH ALL, O VOLUME DE PRODUTOS DISTINTOS E'
022600*    PEQUENO).
022700 01  WS-TABELA-TOTAL-MATERIAL.
022800     05  WS-TOT OCCURS 2000 TIMES
022900                 INDEXED BY WS-TOT-IDX.
023000         10  WS-TOT-PRODUTO              PIC X(20).
023100         10  WS-TOT-QUANTIDADE           PIC S9(9)V9(6) COMP-3.
023200 77  WS-QTDE-TOTAL                   PIC 9(04) COMP VALUE ZERO.
023300*
023400*    TABELA DOS GRUPOS DO PLANO DE TRABALHO (MAQUINA, TRABALHADOR
023500*    OU PRODUTO, CONFORME WS-TIPO-AGRUPAMENTO), EM ORDEM DE
023600*    PRIMEIRA OCORRENCIA NA LEITURA DAS ORDENS/OPERACOES (NAO EM
023700*    ORDEM ALFABETICA - POR ISSO A TABELA E' MONTADA POR
023800*    VARREDURA SEQUENCIAL, E NAO POR UM SORT).
023900 01  WS-TABELA-GRUPO.
024000     05  WS-GRP OCCURS 500 TIMES
024100                 INDEXED BY WS-GRP-IDX.
024200         10  WS-GRP-CHAVE                PIC X(20).
024300         10  WS-GRP-NOME                 PIC X(60).
024400 77  WS-QTDE-GRUPO                   PIC 9(04) COMP VALUE ZERO.
024500*
024600 77  WS-SUBSCRITO                    PIC 9(04) COMP.
024700 77  WS-SUBSCRITO-2                  PIC 9(04) COMP.
024800 77  WS-ACHOU                        PIC X(01).
024900     88  ACHOU-SIM                   VALUE "S".
025000     88  ACHOU-NAO                   VALUE "N".
025100*
025200*    AREA AUXILIAR DE COMPUTO DA EXPLOSAO DE MATERIAIS (REGRA R8).
025300 77  WS-QTD-REQUERIDA                PIC S9(9)V9(6) COMP-3.
025400*
025500*    CAMPOS EDITADOS PARA IMPRESSAO (REGRA R11 - 3 DECIMAIS).
025600 77  WS-QTD-PLANEJADA-ED             PIC Z(6)9.999.
025700 77  WS-QTD-MATERIAL-ED              PIC Z(6)9.999.
025800 77  WS-DATA-PARA-ED                 PIC X(10).
025900 77  WS-QTDE-TOTAL-ED                PIC ZZZ9.
026000*
026100*    MONTAGEM DAS LINHAS DE MATERIAL ("NUMERO NOME X QTD [UNIDADE]")
026200*    ANTES DE GRAVAR NO RELATORIO.
026300 77  WS-LINHA-MATERIAL               PIC X(100).
026400*
026500 77  WS-FIM-PROCESSAMENTO            PIC X(01).
026600     88  FIM-PROCESSAMENTO           VALUE "S".
026700*
026800 77  WS-FS-PARAMETRO                 PIC X(02).
026900     88  WS-FS-PARM-OK                VALUE "00".
027000     88  WS-FS-PARM-FIM               VALUE "10".
027100*
027200 77  WS-FS-ORDEM                     PIC X(02).
027300     88  WS-FS-ORDEM-OK               VALUE "00".
027400     88  WS-FS-ORDEM-FIM              VALUE "10".
027500*
027600 77  WS-FS-PRODUTO                   PIC X(02).
027700     88  WS-FS-PRODUTO-OK             VALUE "00".
027800     88  WS-FS-PRODUTO-FIM            VALUE "10".
027900*
028000 77  WS-FS-OPERACAO                  PIC X(02).
028100     88  WS-FS-OPERACAO-OK            VALUE "00".
028200     88  WS-FS-OPERACAO-FIM           VALUE "10".
028300*
028400 77  WS-FS-OPER-PROD                 PIC X(02).
028500     88  WS-FS-OPER-PROD-OK           VALUE "00".
028600     88  WS-FS-OPER-PROD-FIM          VALUE "10".
028700*
028800 77  WS-FS-REPORT                    PIC X(02).
028900     88  WS-FS-REPORT-OK              VALUE "00".
029000*
029100 77  WS-FS-MATERIAL                  PIC X(02).
029200     88  WS-FS-MATERIAL-OK            VALUE "00".
029300*
029400*    AREA DE LIGACAO PARA A VALIDACAO COMPARTILHADA DE TAMANHO DE
029500*    CAMPOS DE TEXTO LIVRE (REGRA R13, VIA SGAP0900).                CH4892
029600 01  WS-AREA-SGAP0900.
029700     05  WS-0900-TEXTO               PIC X(2048).
029800     05  WS-0900-LIMITE-MAXIMO       PIC 9(04).
029900     05  WS-0900-RETORNO             PIC 9(001).
030000     05  WS-0900-MENSAGEM-ERRO       PIC X(200).
030100*-----------------------------------------------------------------
030200*    LAYOUTS DAS LINHAS DO RELATORIO DO PLANO DE TRABALHO.
030300*-----------------------------------------------------------------
030400 01  WS-RELATORIO.
030500     03  WS-LST-CAB-LINHA.
030600         05  FILLER   PIC X(132) VALUE ALL "=".
030700*
030800     03  WS-LST-CAB-1.
030900         05  FILLER   PIC X(03) VALUE SPACES.
031000         05  FILLER   PIC X(26) VALUE
031100              "SGAP0200 - PLANO DE TRABA".
031200         05  FILLER   PIC X(05) VALUE "LHO  ".
031300         05  FILLER   PIC X(79) VALUE SPACES.
031400         05  FILLER   PIC X(09) VALUE "EMISSAO: ".
031500         05  WS-CAB-DT-SIS        PIC X(10) VALUE SPACES.
031600*
031700     03  WS-LST-CAB-GRUPO.
031800         05  FILLER   PIC X(03) VALUE SPACES.
031900         05  WS-LST-GRUPO-TEXTO   PIC X(100) VALUE SPACES.
032000*
032100     03  WS-LST-ORDEM-CAB.
032200         05  FILLER   PIC X(03) VALUE SPACES.
032300         05  FILLER   PIC X(120) VALUE
032400              "ORDEM                NOME DA ORDEM
032500-             "                                        PRODUTO
032600-             "                                     QTD PLANEJADA  UN
032700-             "  DATA PARA".
032800*
032900     03  WS-LST-ORDEM-LINHA.
033000         05  FILLER                  PIC X(03) VALUE SPACES.
033100         05  WS-LST-ORD-NUMERO       PIC X(20) VALUE SPACES.
033200         05  FILLER                  PIC X(01) VALUE SPACES.
033300         05  WS-LST-ORD-NOME         PIC X(40) VALUE SPACES.
033400         05  FILLER                  PIC X(01) VALUE SPACES.
033500         05  WS-LST-ORD-PRODUTO      PIC X(40) VALUE SPACES.
033600         05  FILLER                  PIC X(01) VALUE SPACES.
033700         05  WS-LST-ORD-QTD          PIC Z(6)9.999 VALUE ZEROS.
033800         05  FILLER                  PIC X(01) VALUE SPACES.
033900         05  WS-LST-ORD-UNIDADE      PIC X(10) VALUE SPACES.
034000         05  FILLER                  PIC X(01) VALUE SPACES.
034100         05  WS-LST-ORD-DATA         PIC X(10) VALUE SPACES.
034200*
034300     03  WS-LST-OPERACAO-CAB.
034400         05  FILLER   PIC X(03) VALUE SPACES.
034500         05  FILLER   PIC X(79) VALUE
034600              "OPERACAO   NOME DA OPERACAO
034700-             "                                             ORDEM".
034800*
034900     03  WS-LST-OPERACAO-LINHA.
035000         05  FILLER                  PIC X(03) VALUE SPACES.
035100         05  WS-LST-OPR-NUMERO       PIC X(10) VALUE SPACES.
035200         05  FILLER                  PIC X(01) VALUE SPACES.
035300         05  WS-LST-OPR-NOME         PIC X(45) VALUE SPACES.
035400         05  FILLER                  PIC X(01) VALUE SPACES.
035500         05  WS-LST-OPR-ORDEM        PIC X(20) VALUE SPACES.
035600*
035700     03  WS-LST-MATERIAL-TITULO.
035800         05  FILLER                  PIC X(06) VALUE SPACES.
035900         05  WS-LST-MAT-TITULO       PIC X(20) VALUE SPACES.
036000*
036100     03  WS-LST-MATERIAL-LINHA.
036200         05  FILLER                  PIC X(09) VALUE SPACES.
036300         05  WS-LST-MAT-TEXTO        PIC X(100) VALUE SPACES.
036400*
036500     03  WS-LST-SEM-OPERACAO.
036600         05  FILLER                  PIC X(09) VALUE SPACES.
036700         05  FILLER                  PIC X(40) VALUE
036800                              "NENHUMA OPERACAO NO GRUPO.".
036900*
037000 01  WS-MATERIAL-RELATORIO.
037100     03  WS-MAT-CAB-LINHA.
037200         05  FILLER   PIC X(80) VALUE ALL "=".
037300*
037400     03  WS-MAT-CAB-1.
037500         05  FILLER   PIC X(03) VALUE SPACES.
037600         05  FILLER   PIC X(45) VALUE
037700              "SGAP0200 - NECESSIDADE DE MATERIAIS (TOTAL)".
037800*
037900     03  WS-MAT-CAB-2.
038000         05  FILLER   PIC X(03) VALUE SPACES.
038100         05  FILLER   PIC X(13) VALUE "PRODUTO".
038200         05  FILLER   PIC X(01) VALUE SPACES.
038300         05  FILLER   PIC X(16) VALUE "QTD REQUERIDA".
038400*
038500     03  WS-MAT-LINHA.
038600         05  FILLER                  PIC X(03) VALUE SPACES.
038700         05  WS-MAT-PRODUTO          PIC X(20) VALUE SPACES.
038800         05  FILLER                  PIC X(01) VALUE SPACES.
038900         05  WS-MAT-QUANTIDADE       PIC Z(6)9.999 VALUE ZEROS.
039000*
039100     03  WS-MAT-FINAL.
039200         05  FILLER                  PIC X(03) VALUE SPACES.
039300         05  FILLER                  PIC X(24) VALUE
039400                              "PRODUTOS RELACIONADOS..: ".
039500         05  WS-MAT-QTDE-TOTAL       PIC ZZZ9 VALUE ZEROS.
039600*-----------------------------------------------------------------
039700 LINKAGE SECTION.
039800*-----------------------------------------------------------------
039900 01  LK-COM-AREA.
040000     05  LK-MENSAGEM                 PIC X(20).
040100     05  FILLER                      PIC X(10).
040200*-----------------------------------------------------------------
040300 PROCEDURE DIVISION USING LK-COM-AREA.
040400*-----------------------------------------------------------------
040500 MAIN-PROCEDURE.
040600*
040700     PERFORM P100-INICIALIZA THRU P100-FIM.
040800*
040900     PERFORM P200-CARREGA-ORDEM THRU P200-FIM.
041000*
041100     PERFORM P210-CARREGA-TAB-PRODUTO THRU P210-FIM.
041200*
041300     PERFORM P220-CARREGA-TAB-OPERACAO THRU P220-FIM.
041400*
041500     PERFORM P230-CARREGA-TAB-OPER-PROD THRU P230-FIM.
041600*
041700     PERFORM P300-SERIE-TECNOLOGIA THRU P300-FIM.
041800*
041900     PERFORM P400-SERIE-OPERACAO THRU P400-FIM.
042000*
042100     PERFORM P500-EMITE-TOTAIS THRU P500-FIM.
042200*
042300     PERFORM P900-FIM.
042400*-----------------------------------------------------------------
042500 P100-INICIALIZA.
042600*
042700     SET WS-FS-PARM-OK            TO TRUE.
042800     SET WS-FS-ORDEM-OK           TO TRUE.
042900     SET WS-FS-PRODUTO-OK         TO TRUE.
043000     SET WS-FS-OPERACAO-OK        TO TRUE.
043100     SET WS-FS-OPER-PROD-OK       TO TRUE.
043200     SET WS-FS-REPORT-OK          TO TRUE.
043300     SET WS-FS-MATERIAL-OK        TO TRUE.
043400*
043500     PERFORM P110-LE-PARAMETROS THRU P110-FIM.
043600*
043700     OPEN OUTPUT SGAP0200-RPT.
043800     OPEN OUTPUT SGAP0200-MAT.
043900*
044000     PERFORM P120-DATA-DO-SISTEMA THRU P120-FIM.
044100*
044200     WRITE FD-REG-REPORT FROM WS-LST-CAB-LINHA.
044300     WRITE FD-REG-REPORT FROM WS-LST-CAB-1.
044400     WRITE FD-REG-REPORT FROM WS-LST-CAB-LINHA.
044500*
044600 P100-FIM.
044700*-----------------------------------------------------------------
044800 P110-LE-PARAMETROS.
044900*
045000*    CARTAO DE PARAMETROS DE UM UNICO REGISTRO; NA SUA FALTA OU
045100*    VINDO EM BRANCO, ASSUME O DEFAULT (AGRUPAR POR MAQUINA, SEM
045200*    RESTRINGIR A MATERIAIS COMPONENTES).
045300*
045400     MOVE "M"                     TO WS-TIPO-AGRUPAMENTO.
045500     MOVE "N"                     TO WS-SO-COMPONENTES.
045600*
045700     OPEN INPUT PARAMETRO-EXEC.
045800*
045900     IF WS-FS-PARM-OK
046000         READ PARAMETRO-EXEC
046100             AT END
046200                 CONTINUE
046300             NOT AT END
046400                 IF FD-PARM-TIPO-AGRUPAMENTO NOT = SPACE
046500                     MOVE FD-PARM-TIPO-AGRUPAMENTO
046600                                       TO WS-TIPO-AGRUPAMENTO
046700                 END-IF
046800                 IF FD-PARM-SO-COMPONENTES NOT = SPACE
046900                     MOVE FD-PARM-SO-COMPONENTES
047000                                       TO WS-SO-COMPONENTES
047100                 END-IF
047200         END-READ
047300         CLOSE PARAMETRO-EXEC
047400     END-IF.
047500*
047600     IF WS-PARM-BRUTO = SPACES
047700         MOVE "M"                 TO WS-TIPO-AGRUPAMENTO
047800         MOVE "N"                 TO WS-SO-COMPONENTES
047900     END-IF.
048000*
048100 P110-FIM.
048200*-----------------------------------------------------------------
048300 P120-DATA-DO-SISTEMA.
048400*
048500     ACCEPT  WS-ORD-DATA-PARA (1)  FROM DATE YYYYMMDD.
048600*
048700     STRING  WS-ORD-DATA-DIA (1) "/"
048800             WS-ORD-DATA-MES (1) "/"
048900             WS-ORD-DATA-ANO (1)     INTO WS-CAB-DT-SIS.
049000*
049100     MOVE ZERO                    TO WS-ORD-DATA-PARA (1).
049200*
049300 P120-FIM.
049400*-----------------------------------------------------------------
049500 P200-CARREGA-ORDEM.
049600*
049700     OPEN INPUT ORDEM.
049800*
049900     PERFORM P201-LE-UMA-ORDEM THRU P201-FIM
050000         UNTIL WS-FS-ORDEM-FIM.
050100*
050200     CLOSE ORDEM.
050300*
050400 P200-FIM.
050500*-----------------------------------------------------------------
050600 P201-LE-UMA-ORDEM.
050700*
050800     READ ORDEM
050900         AT END
051000             SET WS-FS-ORDEM-FIM      TO TRUE
051100             GO TO P201-FIM
051200     END-READ.
051300*
051400     ADD 1                    TO WS-QTDE-ORDEM.
051500     SET WS-ORD-IDX           TO WS-QTDE-ORDEM.
051600     MOVE FD-ORD-NUMERO       TO WS-ORD-NUMERO (WS-ORD-IDX).
051700     MOVE FD-ORD-PRODUTO      TO WS-ORD-PRODUTO (WS-ORD-IDX).
051800     MOVE FD-ORD-TECNOLOGIA   TO WS-ORD-TECNOLOGIA (WS-ORD-IDX).
051900     MOVE FD-ORD-QTD-PLANEJADA
052000                              TO WS-ORD-QTD-PLANEJADA (WS-ORD-IDX).
052100     MOVE FD-ORD-DATA-PARA    TO WS-ORD-DATA-PARA (WS-ORD-IDX).
052200*
052300     PERFORM P205-VALIDA-TEXTO THRU P205-FIM.
052400*
052500     IF WS-ORD-TECNOLOGIA (WS-ORD-IDX) NOT = SPACES
052600        AND WS-ORD-QTD-PLANEJADA (WS-ORD-IDX) > ZERO
052700         SET ORDEM-ELEGIVEL (WS-ORD-IDX)     TO TRUE
052800     ELSE
052900         SET ORDEM-NAO-ELEGIVEL (WS-ORD-IDX) TO TRUE
053000     END-IF.
053100*
053200 P201-FIM.
053300*-----------------------------------------------------------------
053400 P205-VALIDA-TEXTO.
053500*
053600*    REGRA R13 - O NOME DA ORDEM NAO PODE EXCEDER 2048 POSICOES;
053700*    COMO O CAMPO FONTE TEM NO MAXIMO 60, A CHAMADA NUNCA REJEITA,
053800*    MAS MANTEM O PROGRAMA CONSISTENTE COM A ROTINA PADRAO USADA
053900*    EM TODO CAMPO DE TEXTO LIVRE DO SISTEMA.                        CH4892
054000*
054100     MOVE SPACES                  TO WS-0900-TEXTO.
054200     MOVE FD-ORD-NOME             TO WS-0900-TEXTO.
054300     MOVE 2048                   TO WS-0900-LIMITE-MAXIMO.
054400*
054500     CALL "SGAP0900" USING WS-AREA-SGAP0900.
054600*
054700     IF WS-0900-RETORNO = 1
054800         MOVE SPACES              TO WS-ORD-NOME (WS-ORD-IDX)
054900     ELSE
055000         MOVE FD-ORD-NOME         TO WS-ORD-NOME (WS-ORD-IDX)
055100     END-IF.
055200*
055300 P205-FIM.
055400*-----------------------------------------------------------------
055500 P210-CARREGA-TAB-PRODUTO.
055600*
055700     OPEN INPUT PRODUTO-MESTRE.
055800*
055900     PERFORM P211-LE-UM-PRODUTO THRU P211-FIM
056000         UNTIL WS-FS-PRODUTO-FIM.
056100*
056200     CLOSE PRODUTO-MESTRE.
056300*
056400 P210-FIM.
056500*-----------------------------------------------------------------
056600 P211-LE-UM-PRODUTO.
056700*
056800     READ PRODUTO-MESTRE
056900         AT END
057000             SET WS-FS-PRODUTO-FIM    TO TRUE
057100             GO TO P211-FIM
057200     END-READ.
057300*
057400     ADD 1                    TO WS-QTDE-PRODUTO.
057500     SET WS-PRD-IDX           TO WS-QTDE-PRODUTO.
057600     MOVE NUMERO-PRODUTO      TO WS-PRD-NUMERO (WS-PRD-IDX).
057700     MOVE UNIDADE-PRODUTO     TO WS-PRD-UNIDADE (WS-PRD-IDX).
057800     MOVE TIPO-MATERIAL       TO WS-PRD-TIPO-MATERIAL (WS-PRD-IDX).
057900*
058000     PERFORM P212-VALIDA-TEXTO-PRODUTO THRU P212-FIM.
058100*
058200 P211-FIM.
058300*-----------------------------------------------------------------
058400 P212-VALIDA-TEXTO-PRODUTO.
058500*
058600*    REGRA R13 - O NOME DO PRODUTO NAO PODE EXCEDER 2048 POSICOES;
058700*    MESMA ROTINA PADRAO DE CAMPO DE TEXTO LIVRE USADA PARA O NOME   CH6012
058800*    DA ORDEM EM P205-VALIDA-TEXTO, APLICADA AGORA AO CADASTRO
058900*    MESTRE DE PRODUTO.
059000*
059100     MOVE SPACES                  TO WS-0900-TEXTO.
059200     MOVE NOME-PRODUTO            TO WS-0900-TEXTO.
059300     MOVE 2048                    TO WS-0900-LIMITE-MAXIMO.
059400*
059500     CALL "SGAP0900" USING WS-AREA-SGAP0900.
059600*
059700     IF WS-0900-RETORNO = 1
059800         MOVE SPACES              TO WS-PRD-NOME (WS-PRD-IDX)
059900     ELSE
060000         MOVE NOME-PRODUTO        TO WS-PRD-NOME (WS-PRD-IDX)
060100     END-IF.
060200*
060300 P212-FIM.
060400*-----------------------------------------------------------------
060500 P220-CARREGA-TAB-OPERACAO.
060600*
060700     OPEN INPUT OPERACAO-COMPONENTE.
060800*
060900     PERFORM P221-LE-UMA-OPERACAO THRU P221-FIM
061000         UNTIL WS-FS-OPERACAO-FIM.
061100*
061200     CLOSE OPERACAO-COMPONENTE.
061300*
061400 P220-FIM.
061500*-----------------------------------------------------------------
061600 P221-LE-UMA-OPERACAO.
061700*
061800     READ OPERACAO-COMPONENTE
061900         AT END
062000             SET WS-FS-OPERACAO-FIM   TO TRUE
062100             GO TO P221-FIM
062200     END-READ.
062300*
062400     ADD 1                    TO WS-QTDE-OPERACAO.
062500     SET WS-OPR-IDX           TO WS-QTDE-OPERACAO.
062600     MOVE NUMERO-TECNOLOGIA   TO WS-OPR-TECNOLOGIA (WS-OPR-IDX).
062700     MOVE NUMERO-OPERACAO     TO WS-OPR-OPERACAO (WS-OPR-IDX).
062800     MOVE NOME-OPERACAO       TO WS-OPR-NOME (WS-OPR-IDX).
062900     MOVE NUMERO-MAQUINA      TO WS-OPR-MAQUINA (WS-OPR-IDX).
063000     MOVE NUMERO-TRABALHADOR  TO WS-OPR-TRABALHADOR (WS-OPR-IDX).
063100*
063200 P221-FIM.
063300*-----------------------------------------------------------------
063400 P230-CARREGA-TAB-OPER-PROD.
063500*
063600     OPEN INPUT OPERACAO-PROD-COMP.
063700*
063800     PERFORM P231-LE-UM-OPER-PROD THRU P231-FIM
063900         UNTIL WS-FS-OPER-PROD-FIM.
064000*
064100     CLOSE OPERACAO-PROD-COMP.
064200*
064300 P230-FIM.
064400*-----------------------------------------------------------------
064500 P231-LE-UM-OPER-PROD.
064600*
064700     READ OPERACAO-PROD-COMP
064800         AT END
064900             SET WS-FS-OPER-PROD-FIM  TO TRUE
065000             GO TO P231-FIM
065100     END-READ.
065200*
065300     ADD 1                    TO WS-QTDE-OPER-PROD.
065400     SET WS-OPC-IDX           TO WS-QTDE-OPER-PROD.
065500     MOVE NUMERO-TECNOLOGIA   TO WS-OPC-TECNOLOGIA (WS-OPC-IDX).
065600     MOVE NUMERO-OPERACAO     TO WS-OPC-OPERACAO (WS-OPC-IDX).
065700     MOVE DIRECAO             TO WS-OPC-DIRECAO (WS-OPC-IDX).
065800     MOVE NUMERO-PRODUTO      TO WS-OPC-PRODUTO (WS-OPC-IDX).
065900     MOVE QUANTIDADE          TO WS-OPC-QUANTIDADE (WS-OPC-IDX).
066000*
066100 P231-FIM.
066200*-----------------------------------------------------------------
066300 P300-SERIE-TECNOLOGIA.
066400*
066500*    PASSO DE EXPLOSAO DAS ORDENS ATRAVES DA TECNOLOGIA, PARA O
066600*    TOTAL DE NECESSIDADE DE MATERIAIS (REGRAS R7/R8/R9).
066700*
066800     PERFORM P310-EXPLODE-ORDEM THRU P310-FIM
066900         VARYING WS-ORD-IDX FROM 1 BY 1
067000         UNTIL WS-ORD-IDX > WS-QTDE-ORDEM.
067100*
067200 P300-FIM.
067300*-----------------------------------------------------------------
067400 P310-EXPLODE-ORDEM.
067500*
067600     IF ORDEM-ELEGIVEL (WS-ORD-IDX)
067700         PERFORM P320-ACUMULA-MATERIAL THRU P320-FIM
067800             VARYING WS-OPC-IDX FROM 1 BY 1
067900             UNTIL WS-OPC-IDX > WS-QTDE-OPER-PROD
068000     END-IF.
068100*
068200 P310-FIM.
068300*-----------------------------------------------------------------
068400 P320-ACUMULA-MATERIAL.
068500*
068600*    SO ACUMULA OS MATERIAIS "IN" DAS OPERACOES DA TECNOLOGIA DA
068700*    ORDEM CORRENTE, E SO' OS DE TIPO 01COMPONENT QUANDO O
068800*    PARAMETRO "SO COMPONENTES" ESTIVER LIGADO (REGRA R9).
068900*
069000     IF WS-OPC-TECNOLOGIA (WS-OPC-IDX) =
069100                 WS-ORD-TECNOLOGIA (WS-ORD-IDX)
069200        AND OPC-ENTRADA (WS-OPC-IDX)
069300*
069400         SET WS-PRD-IDX      TO 1.
069500         SET ACHOU-NAO       TO TRUE.
069600*
069700         SEARCH ALL WS-PRD
069800             AT END
069900                 CONTINUE
070000             WHEN WS-PRD-NUMERO (WS-PRD-IDX) =
070100                         WS-OPC-PRODUTO (WS-OPC-IDX)
070200                 SET ACHOU-SIM   TO TRUE
070300         END-SEARCH
070400*
070500         IF ACHOU-SIM
070600            AND (SO-COMPONENTES-NAO
070700                 OR PRD-COMPONENTE (WS-PRD-IDX))
070800*
070900             COMPUTE WS-QTD-REQUERIDA =
071000                     WS-OPC-QUANTIDADE (WS-OPC-IDX) *
071100                     WS-ORD-QTD-PLANEJADA (WS-ORD-IDX)
071200*
071300             PERFORM P321-SOMA-TOTAL THRU P321-FIM
071400         END-IF
071500     END-IF.
071600*
071700 P320-FIM.
071800*-----------------------------------------------------------------
071900 P321-SOMA-TOTAL.
072000*
072100*    PROCURA O PRODUTO NA TABELA DE TOTAIS (VARREDURA SEQUENCIAL,
072200*    A TABELA NAO ESTA' EM ORDEM); SE NAO ACHAR, ABRE UMA NOVA
072300*    LINHA (REGRA R8 - SEM ROUNDED NA ACUMULACAO).
072400*
072500     SET ACHOU-NAO       TO TRUE.
072600     SET WS-TOT-IDX      TO 1.
072700*
072800     PERFORM P322-PROCURA-PRODUTO THRU P322-FIM
072900         VARYING WS-SUBSCRITO FROM 1 BY 1
073000         UNTIL WS-SUBSCRITO > WS-QTDE-TOTAL
073100            OR ACHOU-SIM.
073200*
073300     IF ACHOU-SIM
073400         ADD WS-QTD-REQUERIDA TO WS-TOT-QUANTIDADE (WS-TOT-IDX)
073500     ELSE
073600         ADD 1                        TO WS-QTDE-TOTAL
073700         SET WS-TOT-IDX               TO WS-QTDE-TOTAL
073800         MOVE WS-OPC-PRODUTO (WS-OPC-IDX)
073900                                      TO WS-TOT-PRODUTO (WS-TOT-IDX)
074000         MOVE WS-QTD-REQUERIDA        TO WS-TOT-QUANTIDADE (WS-TOT-IDX)
074100     END-IF.
074200*
074300 P321-FIM.
074400*-----------------------------------------------------------------
074500 P322-PROCURA-PRODUTO.
074600*
074700     IF WS-TOT-PRODUTO (WS-SUBSCRITO) = WS-OPC-PRODUTO (WS-OPC-IDX)
074800         SET ACHOU-SIM       TO TRUE
074900         SET WS-TOT-IDX      TO WS-SUBSCRITO
075000     END-IF.
075100*
075200 P322-FIM.
075300*-----------------------------------------------------------------
075400 P400-SERIE-OPERACAO.
075500*
075600*    PASSO DE LISTAGEM DO PLANO DE TRABALHO, AGRUPADO POR
075700*    MAQUINA, TRABALHADOR OU PRODUTO (REGRA R10).
075800*
075900     PERFORM P410-MONTA-GRUPOS THRU P410-FIM.
076000*
076100     PERFORM P420-IMPRIME-GRUPOS THRU P420-FIM
076200         VARYING WS-GRP-IDX FROM 1 BY 1
076300         UNTIL WS-GRP-IDX > WS-QTDE-GRUPO.
076400*
076500 P400-FIM.
076600*-----------------------------------------------------------------
076700 P410-MONTA-GRUPOS.
076800*
076900*    VARRE AS OPERACOES DE TODA ORDEM ELEGIVEL E MONTA A TABELA DE
077000*    GRUPOS NA ORDEM EM QUE CADA CHAVE DE AGRUPAMENTO APARECE POR
077100*    PRIMEIRA VEZ (NAO EM ORDEM ALFABETICA).
077200*
077300     PERFORM P411-MONTA-GRUPOS-ORDEM THRU P411-FIM
077400         VARYING WS-ORD-IDX FROM 1 BY 1
077500         UNTIL WS-ORD-IDX > WS-QTDE-ORDEM.
077600*
077700 P410-FIM.
077800*-----------------------------------------------------------------
077900 P411-MONTA-GRUPOS-ORDEM.
078000*
078100     IF ORDEM-ELEGIVEL (WS-ORD-IDX)
078200         PERFORM P412-MONTA-GRUPOS-OPERACAO THRU P412-FIM
078300             VARYING WS-OPR-IDX FROM 1 BY 1
078400             UNTIL WS-OPR-IDX > WS-QTDE-OPERACAO
078500     END-IF.
078600*
078700 P411-FIM.
078800*-----------------------------------------------------------------
078900 P412-MONTA-GRUPOS-OPERACAO.
079000*
079100     IF WS-OPR-TECNOLOGIA (WS-OPR-IDX) =
079200                 WS-ORD-TECNOLOGIA (WS-ORD-IDX)
079300*
079400         EVALUATE TRUE
079500             WHEN AGRUPA-MAQUINA
079600                 PERFORM P413-INCLUI-GRUPO THRU P413-FIM
079700             WHEN AGRUPA-TRABALHADOR
079800                 PERFORM P413-INCLUI-GRUPO THRU P413-FIM
079900             WHEN AGRUPA-PRODUTO
080000                 PERFORM P413-INCLUI-GRUPO THRU P413-FIM
080100         END-EVALUATE
080200     END-IF.
080300*
080400 P412-FIM.
080500*-----------------------------------------------------------------
080600 P413-INCLUI-GRUPO.
080700*
080800     EVALUATE TRUE
080900         WHEN AGRUPA-MAQUINA
081000             MOVE WS-OPR-MAQUINA (WS-OPR-IDX)     TO WS-GRP-CHAVE
081100         WHEN AGRUPA-TRABALHADOR
081200             MOVE WS-OPR-TRABALHADOR (WS-OPR-IDX)  TO WS-GRP-CHAVE
081300         WHEN AGRUPA-PRODUTO
081400             MOVE WS-ORD-PRODUTO (WS-ORD-IDX)       TO WS-GRP-CHAVE
081500     END-EVALUATE.
081600*
081700     IF WS-GRP-CHAVE = SPACES
081800         GO TO P413-FIM
081900     END-IF.
082000*
082100     SET ACHOU-NAO       TO TRUE.
082200*
082300     PERFORM P414-PROCURA-GRUPO THRU P414-FIM
082400         VARYING WS-SUBSCRITO FROM 1 BY 1
082500         UNTIL WS-SUBSCRITO > WS-QTDE-GRUPO
082600            OR ACHOU-SIM.
082700*
082800     IF ACHOU-NAO
082900         ADD 1                       TO WS-QTDE-GRUPO
083000         SET WS-SUBSCRITO            TO WS-QTDE-GRUPO
083100         MOVE WS-GRP-CHAVE           TO WS-GRP-CHAVE (WS-SUBSCRITO)
083200         PERFORM P415-RESOLVE-NOME-GRUPO THRU P415-FIM
083300     END-IF.
083400*
083500 P413-FIM.
083600*-----------------------------------------------------------------
083700 P414-PROCURA-GRUPO.
083800*
083900     IF WS-GRP-CHAVE (WS-SUBSCRITO) = WS-GRP-CHAVE
084000         SET ACHOU-SIM       TO TRUE
084100     END-IF.
084200*
084300 P414-FIM.
084400*-----------------------------------------------------------------
084500 P415-RESOLVE-NOME-GRUPO.
084600*
084700*    O NOME DO GRUPO (MAQUINA, TRABALHADOR OU PRODUTO) E' O
084800*    PROPRIO CODIGO, JA' QUE OS ARQUIVOS-FONTE DESTE SISTEMA NAO
084900*    TRAZEM UM CADASTRO MESTRE SEPARADO DE MAQUINAS E
085000*    TRABALHADORES (SOMENTE DE PRODUTOS).
085100*
085200     MOVE WS-GRP-CHAVE (WS-SUBSCRITO)     TO WS-GRP-NOME (WS-SUBSCRITO).
085300*
085400     IF AGRUPA-PRODUTO
085500         SET WS-PRD-IDX      TO 1
085600         SEARCH ALL WS-PRD
085700             AT END
085800                 CONTINUE
085900             WHEN WS-PRD-NUMERO (WS-PRD-IDX) = WS-GRP-CHAVE (WS-SUBSCRITO)
086000                 MOVE WS-PRD-NOME (WS-PRD-IDX)
086100                                      TO WS-GRP-NOME (WS-SUBSCRITO)
086200         END-SEARCH
086300     END-IF.
086400*
086500 P415-FIM.
086600*-----------------------------------------------------------------
086700 P420-IMPRIME-GRUPOS.
086800*
086900     IF WS-GRP-IDX > 1
087000         WRITE FD-REG-REPORT FROM WS-LST-CAB-LINHA
087100             AFTER ADVANCING TOP-OF-FORM
087200     END-IF.
087300*
087400     IF AGRUPA-MAQUINA OR AGRUPA-TRABALHADOR
087500         PERFORM P430-IMPRIME-TAB-ORDENS THRU P430-FIM
087600     END-IF.
087700*
087800     PERFORM P440-IMPRIME-CABECALHO-GRUPO THRU P440-FIM.
087900*
088000     PERFORM P450-IMPRIME-OPERACAO THRU P450-FIM
088100         VARYING WS-OPR-IDX FROM 1 BY 1
088200         UNTIL WS-OPR-IDX > WS-QTDE-OPERACAO.
088300*
088400 P420-FIM.
088500*-----------------------------------------------------------------
088600 P430-IMPRIME-TAB-ORDENS.
088700*
088800*    SUB-TABELA DE ORDENS DO GRUPO (SO' PARA AGRUPAMENTO POR
088900*    MAQUINA OU TRABALHADOR), UMA LINHA POR ORDEM CUJA TECNOLOGIA
089000*    CONTRIBUIU COM UMA OPERACAO PARA ESTE GRUPO.
089100*
089200     WRITE FD-REG-REPORT FROM WS-LST-ORDEM-CAB.
089300*
089400     PERFORM P431-IMPRIME-UMA-ORDEM THRU P431-FIM
089500         VARYING WS-ORD-IDX FROM 1 BY 1
089600         UNTIL WS-ORD-IDX > WS-QTDE-ORDEM.
089700*
089800 P430-FIM.
089900*-----------------------------------------------------------------
090000 P431-IMPRIME-UMA-ORDEM.
090100*
090200     IF NOT ORDEM-ELEGIVEL (WS-ORD-IDX)
090300        AND WS-ORD-TECNOLOGIA (WS-ORD-IDX) = SPACES
090400         GO TO P431-FIM
090500     END-IF.
090600*
090700     SET ACHOU-NAO       TO TRUE.
090800*
090900     PERFORM P432-ORDEM-NO-GRUPO THRU P432-FIM
091000         VARYING WS-OPR-IDX FROM 1 BY 1
091100         UNTIL WS-OPR-IDX > WS-QTDE-OPERACAO
091200            OR ACHOU-SIM.
091300*
091400     IF ACHOU-SIM
091500         MOVE WS-ORD-NUMERO (WS-ORD-IDX)    TO WS-LST-ORD-NUMERO
091600         MOVE WS-ORD-NOME (WS-ORD-IDX)      TO WS-LST-ORD-NOME
091700*
091800*        REGRA R12 - QUANTIDADE PLANEJADA AUSENTE E' ZERO SO' NA
091900*        EXIBICAO (A ORDEM JA' FOI EXCLUIDA DO TOTAL POR NAO SER
092000*        ELEGIVEL, SE FOR O CASO).
092100*
092200         IF WS-ORD-QTD-PLANEJADA (WS-ORD-IDX) NUMERIC
092300             MOVE WS-ORD-QTD-PLANEJADA (WS-ORD-IDX)
092400                                         TO WS-LST-ORD-QTD
092500         ELSE
092600             MOVE ZERO                    TO WS-LST-ORD-QTD
092700         END-IF.
092800*
092900         SET WS-PRD-IDX      TO 1.
093000         MOVE SPACES         TO WS-LST-ORD-PRODUTO
093100                                WS-LST-ORD-UNIDADE.
093200         SEARCH ALL WS-PRD
093300             AT END
093400                 CONTINUE
093500             WHEN WS-PRD-NUMERO (WS-PRD-IDX) = WS-ORD-PRODUTO (WS-ORD-IDX)
093600                 MOVE WS-PRD-NOME (WS-PRD-IDX)    TO WS-LST-ORD-PRODUTO
093700                 MOVE WS-PRD-UNIDADE (WS-PRD-IDX) TO WS-LST-ORD-UNIDADE
093800         END-SEARCH.
093900*
094000         STRING  WS-ORD-DATA-ANO (WS-ORD-IDX)
094100                 WS-ORD-DATA-MES (WS-ORD-IDX)
094200                 WS-ORD-DATA-DIA (WS-ORD-IDX)
094300                         INTO WS-LST-ORD-DATA.
094400*
094500         WRITE FD-REG-REPORT FROM WS-LST-ORDEM-LINHA
094600     END-IF.
094700*
094800 P431-FIM.
094900*-----------------------------------------------------------------
095000 P432-ORDEM-NO-GRUPO.
095100*
095200     IF WS-OPR-TECNOLOGIA (WS-OPR-IDX) =
095300                 WS-ORD-TECNOLOGIA (WS-ORD-IDX)
095400*
095500         EVALUATE TRUE
095600             WHEN AGRUPA-MAQUINA
095700                 IF WS-OPR-MAQUINA (WS-OPR-IDX) =
095800                             WS-GRP-CHAVE (WS-GRP-IDX)
095900                     SET ACHOU-SIM   TO TRUE
096000                 END-IF
096100             WHEN AGRUPA-TRABALHADOR
096200                 IF WS-OPR-TRABALHADOR (WS-OPR-IDX) =
096300                             WS-GRP-CHAVE (WS-GRP-IDX)
096400                     SET ACHOU-SIM   TO TRUE
096500                 END-IF
096600         END-EVALUATE
096700     END-IF.
096800*
096900 P432-FIM.
097000*-----------------------------------------------------------------
097100 P440-IMPRIME-CABECALHO-GRUPO.
097200*
097300     MOVE SPACES                  TO WS-LST-GRUPO-TEXTO.
097400*
097500     EVALUATE TRUE
097600         WHEN AGRUPA-MAQUINA
097700             STRING "MAQUINA: " WS-GRP-NOME (WS-GRP-IDX)
097800                         INTO WS-LST-GRUPO-TEXTO
097900         WHEN AGRUPA-TRABALHADOR
098000             STRING "TRABALHADOR: " WS-GRP-NOME (WS-GRP-IDX)
098100                         INTO WS-LST-GRUPO-TEXTO
098200         WHEN AGRUPA-PRODUTO
098300             STRING "PRODUTO: " WS-GRP-NOME (WS-GRP-IDX)
098400                         INTO WS-LST-GRUPO-TEXTO
098500     END-EVALUATE.
098600*
098700     WRITE FD-REG-REPORT FROM WS-LST-CAB-GRUPO.
098800     WRITE FD-REG-REPORT FROM WS-LST-CAB-LINHA.
098900     WRITE FD-REG-REPORT FROM WS-LST-OPERACAO-CAB.
099000*
099100 P440-FIM.
099200*-----------------------------------------------------------------
099300 P450-IMPRIME-OPERACAO.
099400*
099500*    UMA LINHA DE OPERACAO POR PAR (OPERACAO, ORDEM) DO GRUPO.
099600*
099700     IF WS-OPR-TECNOLOGIA (WS-OPR-IDX) = SPACES
099800         GO TO P450-FIM
099900     END-IF.
100000*
100100     SET ACHOU-NAO       TO TRUE.
100200*
100300     EVALUATE TRUE
100400         WHEN AGRUPA-MAQUINA
100500             IF WS-OPR-MAQUINA (WS-OPR-IDX) = WS-GRP-CHAVE (WS-GRP-IDX)
100600                 SET ACHOU-SIM   TO TRUE
100700             END-IF
100800         WHEN AGRUPA-TRABALHADOR
100900             IF WS-OPR-TRABALHADOR (WS-OPR-IDX) = WS-GRP-CHAVE (WS-GRP-IDX)
101000                 SET ACHOU-SIM   TO TRUE
101100             END-IF
101200         WHEN AGRUPA-PRODUTO
101300             CONTINUE
101400     END-EVALUATE.
101500*
101600     IF AGRUPA-PRODUTO
101700         PERFORM P451-OPERACAO-POR-PRODUTO THRU P451-FIM
101800             VARYING WS-ORD-IDX FROM 1 BY 1
101900             UNTIL WS-ORD-IDX > WS-QTDE-ORDEM
102000     ELSE
102100         IF ACHOU-SIM
102200             PERFORM P452-OPERACAO-POR-ORDEM THRU P452-FIM
102300                 VARYING WS-ORD-IDX FROM 1 BY 1
102400                 UNTIL WS-ORD-IDX > WS-QTDE-ORDEM
102500         END-IF
102600     END-IF.
102700*
102800 P450-FIM.
102900*-----------------------------------------------------------------
103000 P451-OPERACAO-POR-PRODUTO.
103100*
103200     IF ORDEM-ELEGIVEL (WS-ORD-IDX)
103300        AND WS-ORD-TECNOLOGIA (WS-ORD-IDX) = WS-OPR-TECNOLOGIA (WS-OPR-IDX)
103400        AND WS-ORD-PRODUTO (WS-ORD-IDX) = WS-GRP-CHAVE (WS-GRP-IDX)
103500         PERFORM P460-FORMATA-MATERIAIS THRU P460-FIM
103600     END-IF.
103700*
103800 P451-FIM.
103900*-----------------------------------------------------------------
104000 P452-OPERACAO-POR-ORDEM.
104100*
104200     IF ORDEM-ELEGIVEL (WS-ORD-IDX)
104300        AND WS-ORD-TECNOLOGIA (WS-ORD-IDX) = WS-OPR-TECNOLOGIA (WS-OPR-IDX)
104400         PERFORM P460-FORMATA-MATERIAIS THRU P460-FIM
104500     END-IF.
104600*
104700 P452-FIM.
104800*-----------------------------------------------------------------
104900 P460-FORMATA-MATERIAIS.
105000*
105100     MOVE WS-OPR-OPERACAO (WS-OPR-IDX)    TO WS-LST-OPR-NUMERO.
105200     MOVE WS-OPR-NOME (WS-OPR-IDX)        TO WS-LST-OPR-NOME.
105300     MOVE WS-ORD-NUMERO (WS-ORD-IDX)      TO WS-LST-OPR-ORDEM.
105400*
105500     WRITE FD-REG-REPORT FROM WS-LST-OPERACAO-LINHA.
105600*
105700     STRING WS-OPR-TECNOLOGIA (WS-OPR-IDX)
105800            WS-OPR-OPERACAO (WS-OPR-IDX)
105900                   INTO WS-CHAVE-OPERACAO-ATUAL.
106000*
106100     MOVE "PRODUTOS SAIDA:"           TO WS-LST-MAT-TITULO.
106200     WRITE FD-REG-REPORT FROM WS-LST-MATERIAL-TITULO.
106300*
106400     PERFORM P461-FORMATA-UM-MATERIAL THRU P461-FIM
106500         VARYING WS-OPC-IDX FROM 1 BY 1
106600         UNTIL WS-OPC-IDX > WS-QTDE-OPER-PROD.
106700*
106800     MOVE "PRODUTOS ENTRADA:"         TO WS-LST-MAT-TITULO.
106900     WRITE FD-REG-REPORT FROM WS-LST-MATERIAL-TITULO.
107000*
107100     PERFORM P462-FORMATA-UM-MATERIAL THRU P462-FIM
107200         VARYING WS-OPC-IDX FROM 1 BY 1
107300         UNTIL WS-OPC-IDX > WS-QTDE-OPER-PROD.
107400*
107500 P460-FIM.
107600*-----------------------------------------------------------------
107700 P461-FORMATA-UM-MATERIAL.
107800*
107900*    MATERIAIS "OUT" (PRODUTOS-SAIDA) DA OPERACAO CORRENTE.
108000*
108100     IF WS-OPC-CHAVE-ATUAL (WS-OPC-IDX) = WS-CHAVE-OPERACAO-ATUAL
108200        AND OPC-SAIDA (WS-OPC-IDX)
108300         PERFORM P463-MONTA-LINHA-MATERIAL THRU P463-FIM
108400         WRITE FD-REG-REPORT FROM WS-LST-MATERIAL-LINHA
108500     END-IF.
108600*
108700 P461-FIM.
108800*-----------------------------------------------------------------
108900 P462-FORMATA-UM-MATERIAL.
109000*
109100*    MATERIAIS "IN" (PRODUTOS-ENTRADA) DA OPERACAO CORRENTE.
109200*
109300     IF WS-OPC-CHAVE-ATUAL (WS-OPC-IDX) = WS-CHAVE-OPERACAO-ATUAL
109400        AND OPC-ENTRADA (WS-OPC-IDX)
109500         PERFORM P463-MONTA-LINHA-MATERIAL THRU P463-FIM
109600         WRITE FD-REG-REPORT FROM WS-LST-MATERIAL-LINHA
109700     END-IF.
109800*
109900 P462-FIM.
110000*-----------------------------------------------------------------
110100 P463-MONTA-LINHA-MATERIAL.
110200*
110300*    "NUMERO NOME X QUANTIDADE [UNIDADE]", QUANTIDADE SEMPRE COM
110400*    3 DECIMAIS (REGRA R11).
110500*
110600     MOVE WS-OPC-QUANTIDADE (WS-OPC-IDX)  TO WS-QTD-MATERIAL-ED.
110700*
110800     SET WS-PRD-IDX      TO 1.
110900     MOVE SPACES         TO WS-LST-MAT-TEXTO.
111000*
111100     SEARCH ALL WS-PRD
111200         AT END
111300             STRING WS-OPC-PRODUTO (WS-OPC-IDX)
111400                    " x " WS-QTD-MATERIAL-ED
111500                           INTO WS-LST-MAT-TEXTO
111600         WHEN WS-PRD-NUMERO (WS-PRD-IDX) = WS-OPC-PRODUTO (WS-OPC-IDX)
111700             STRING WS-OPC-PRODUTO (WS-OPC-IDX)
111800                    " " WS-PRD-NOME (WS-PRD-IDX)
111900                    " x " WS-QTD-MATERIAL-ED
112000                    " " WS-PRD-UNIDADE (WS-PRD-IDX)
112100                           INTO WS-LST-MAT-TEXTO
112200     END-SEARCH.
112300*
112400 P463-FIM.
112500*-----------------------------------------------------------------
112600 P500-EMITE-TOTAIS.
112700*
112800*    RESULTADO DA EXPLOSAO DE TECNOLOGIA (TOTAL DE NECESSIDADE DE
112900*    MATERIAIS POR PRODUTO) - SAIDA SEPARADA DO RELATORIO DO
113000*    PLANO DE TRABALHO, E NAO UMA COLUNA DELE.
113100*
113200     WRITE FD-REG-MATERIAL FROM WS-MAT-CAB-LINHA.
113300     WRITE FD-REG-MATERIAL FROM WS-MAT-CAB-1.
113400     WRITE FD-REG-MATERIAL FROM WS-MAT-CAB-LINHA.
113500     WRITE FD-REG-MATERIAL FROM WS-MAT-CAB-2.
113600*
113700     PERFORM P510-EMITE-UM-TOTAL THRU P510-FIM
113800         VARYING WS-TOT-IDX FROM 1 BY 1
113900         UNTIL WS-TOT-IDX > WS-QTDE-TOTAL.
114000*
114100     MOVE WS-QTDE-TOTAL           TO WS-MAT-QTDE-TOTAL.
114200     WRITE FD-REG-MATERIAL FROM WS-MAT-CAB-LINHA.
114300     WRITE FD-REG-MATERIAL FROM WS-MAT-FINAL.
114400*
114500 P500-FIM.
114600*-----------------------------------------------------------------
114700 P510-EMITE-UM-TOTAL.
114800*
114900     MOVE WS-TOT-PRODUTO (WS-TOT-IDX)      TO WS-MAT-PRODUTO.
115000     MOVE WS-TOT-QUANTIDADE (WS-TOT-IDX)   TO WS-MAT-QUANTIDADE.
115100*
115200     WRITE FD-REG-MATERIAL FROM WS-MAT-LINHA.
115300*
115400 P510-FIM.
115500*-----------------------------------------------------------------
115600 P900-FIM.
115700*
115800     CLOSE SGAP0200-RPT
115900           SGAP0200-MAT.
116000*
116100     GOBACK.
116200*-----------------------------------------------------------------
116300 END PROGRAM SGAP0200.
