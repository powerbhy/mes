000100******************************************************************
000200* SISTEMA DE GESTAO DE ARMAZEM E PRODUCAO - SGAP
000300* Purpose: VALIDACAO DO TAMANHO DE CAMPOS DE TEXTO LIVRE
000400*          (NOME DE ORDEM, NOME DE PRODUTO, ETC)
000500* Alteracoes: 14/05/1989 - RAO - VERSAO ORIGINAL
000600*             17/08/1998 - MCS - REVISAO PARA O ANO 2000, SEM
000700*                          IMPACTO NO TAMANHO DO CAMPO DE DATA
000800*                          (ESTA ROTINA NAO TRATA DATAS)
000900*             05/06/2001 - JPL - CHAMADO 4417 - TEXTO-AMOSTRA
001000*                          ACRESCENTADO PARA O RELATORIO DE ERRO
001100*             22/01/2004 - JPL - CHAMADO 4892 - LIMITE MAXIMO
001200*                          PASSOU A SER PARAMETRIZAVEL NA AREA
001300*                          DE LIGACAO EM VEZ DE FIXO NO PROGRAMA
001400******************************************************************
001500*-----------------------------------------------------------------
001600 IDENTIFICATION DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.    SGAP0900.
001900 AUTHOR.        R. A. OLIVEIRA.
002000 INSTALLATION.  CPD - SISTEMA DE GESTAO DE ARMAZEM E PRODUCAO.
002100 DATE-WRITTEN.  14/05/1989.
002200 DATE-COMPILED.
002300 SECURITY.      USO INTERNO - CPD.
002400*-----------------------------------------------------------------
002500* HISTORICO DE ALTERACOES
002600*-----------------------------------------------------------------
002700* 14/05/1989 - RAO - PROGRAMA ORIGINAL. VALIDA O TAMANHO DE UM    SGAP0900
002800*              CAMPO DE TEXTO LIVRE ANTES DE GRAVA-LO NO ARQUIVO
002900*              MESTRE OU NA AREA DE TRABALHO.
003000* 02/09/1991 - RAO - AJUSTE NA MENSAGEM DE ERRO PARA INDICAR O    SGAP0900
003100*              TAMANHO MAXIMO PERMITIDO.
003200* 11/03/1994 - MCS - LIMITE MAXIMO ALTERADO DE 256 PARA 2048      SGAP0900
003300*              CARACTERES A PEDIDO DO SETOR DE PRODUCAO.
003400* 17/08/1998 - MCS - REVISAO DO ANO 2000. NENHUM CAMPO DE DATA         Y2K
003500*              E TRATADO POR ESTE PROGRAMA; SEM ALTERACAO.
003600* 23/02/1999 - MCS - INCLUIDA A AMOSTRA DO TEXTO NA MENSAGEM DE   SGAP0900
003700*              ERRO PARA FACILITAR A LOCALIZACAO DO REGISTRO.
003800* 05/06/2001 - JPL - CHAMADO 4417 - AMOSTRA LIMITADA A 60           CH4417
003900*              POSICOES PARA NAO QUEBRAR O LAYOUT DO RELATORIO.
004000* 22/01/2004 - JPL - CHAMADO 4892 - LIMITE MAXIMO RECEBIDO NA       CH4892
004100*              AREA DE LIGACAO; PROGRAMA NAO TEM MAIS VALOR FIXO.
004200*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*-----------------------------------------------------------------
004900 DATA DIVISION.
005000*-----------------------------------------------------------------
005100 WORKING-STORAGE SECTION.
005200*-----------------------------------------------------------------
005300 01  WS-TEXTO-ENTRADA                PIC X(2048) VALUE SPACES.
005400*
005500*    AMOSTRA DO INICIO DO CAMPO, PARA A MENSAGEM DE ERRO.
005600 01  WS-TEXTO-ENTRADA-INICIO REDEFINES WS-TEXTO-ENTRADA.
005700     05  WS-TEXTO-AMOSTRA-INICIO     PIC X(060).
005800     05  FILLER                      PIC X(1988).
005900*
006000*    AMOSTRA DO FIM DO CAMPO, PARA A MENSAGEM DE ERRO.
006100 01  WS-TEXTO-ENTRADA-FIM REDEFINES WS-TEXTO-ENTRADA.
006200     05  FILLER                      PIC X(1988).
006300     05  WS-TEXTO-AMOSTRA-FIM        PIC X(060).
006400*
006500*    TABELA DE CARACTERES, PARA O VARREDURA POSICAO A POSICAO
006600*    DO P110-VERIFICA-POSICAO (EVITA USAR REFERENCE MODIFICATION).
006700 01  WS-TEXTO-ENTRADA-TAB REDEFINES WS-TEXTO-ENTRADA.
006800     05  WS-TEXTO-CARACTER           PIC X OCCURS 2048 TIMES.
006900*
007000 01  WS-TAMANHOS.
007100     05  WS-TAMANHO-CAMPO            PIC 9(04) COMP.
007200     05  WS-LIMITE-MAXIMO            PIC 9(04) COMP VALUE 2048.
007300     05  WS-INDICE                   PIC 9(04) COMP.
007400*
007500 01  WS-TAMANHO-CAMPO-ED             PIC ZZZ9.
007600 01  WS-LIMITE-MAXIMO-ED             PIC ZZZ9.
007700*
007800 01  WS-MENSAGEM-ERRO                PIC X(200) VALUE SPACES.
007900*-----------------------------------------------------------------
008000 LINKAGE SECTION.
008100*-----------------------------------------------------------------
008200 01  LKS-PARAMETRO.
008300     05  LKS-TEXTO                   PIC X(2048).
008400     05  LKS-LIMITE-MAXIMO           PIC 9(04).
008500     05  LKS-RETORNO                 PIC 9(001).
008600     05  LKS-MENSAGEM-ERRO           PIC X(200).
008700*-----------------------------------------------------------------
008800* LKS-TEXTO         = VALOR DO CAMPO DE TEXTO LIVRE A VALIDAR
008900* LKS-LIMITE-MAXIMO  = TAMANHO MAXIMO PERMITIDO (REGRA R13 = 2048)
009000* LKS-RETORNO = 0 - CAMPO DENTRO DO TAMANHO PERMITIDO
009100* LKS-RETORNO = 1 - CAMPO EXCEDE O TAMANHO MAXIMO (REJEITADO)
009200* LKS-MENSAGEM-ERRO  = MENSAGEM FORMATADA PARA O RELATORIO DE ERRO
009300*                      (SOMENTE PREENCHIDA QUANDO LKS-RETORNO = 1)
009400*-----------------------------------------------------------------
009500*-----------------------------------------------------------------
009600 PROCEDURE DIVISION USING LKS-PARAMETRO.
009700*-----------------------------------------------------------------
009800 MAIN-PROCEDURE.
009900*
010000     MOVE LKS-TEXTO                  TO WS-TEXTO-ENTRADA.
010100     MOVE LKS-LIMITE-MAXIMO           TO WS-LIMITE-MAXIMO.
010200     MOVE SPACES                     TO WS-MENSAGEM-ERRO
010300                                         LKS-MENSAGEM-ERRO.
010400*
010500     PERFORM P100-CALCULA-TAMANHO THRU P100-FIM.
010600*
010700     IF WS-TAMANHO-CAMPO              > WS-LIMITE-MAXIMO
010800         PERFORM P200-REJEITA-CAMPO THRU P200-FIM
010900     ELSE
011000         MOVE 0                      TO LKS-RETORNO
011100     END-IF.
011200*
011300     GOBACK.
011400*-----------------------------------------------------------------
011500 P100-CALCULA-TAMANHO.
011600*
011700*    TAMANHO REAL DO CAMPO, SEM CONTAR OS BRANCOS A DIREITA.
011800*    VARRE O CAMPO DE TRAS PARA FRENTE, POSICAO A POSICAO, ATE
011900*    ACHAR O PRIMEIRO CARACTER DIFERENTE DE BRANCO.       CH4892
012000*
012100     MOVE ZERO                       TO WS-TAMANHO-CAMPO.
012200*
012300     PERFORM P110-VERIFICA-POSICAO
012400             VARYING WS-INDICE FROM 2048 BY -1
012500             UNTIL WS-INDICE = ZERO
012600                OR WS-TAMANHO-CAMPO NOT = ZERO.
012700*
012800 P100-FIM.
012900*-----------------------------------------------------------------
013000 P110-VERIFICA-POSICAO.
013100*
013200     IF WS-TEXTO-CARACTER (WS-INDICE) NOT = SPACE
013300         MOVE WS-INDICE              TO WS-TAMANHO-CAMPO
013400     END-IF.
013500*
013600 P110-FIM.
013700*-----------------------------------------------------------------
013800 P200-REJEITA-CAMPO.
013900*
014000     MOVE 1                          TO LKS-RETORNO.
014100     MOVE WS-TAMANHO-CAMPO            TO WS-TAMANHO-CAMPO-ED.
014200     MOVE WS-LIMITE-MAXIMO            TO WS-LIMITE-MAXIMO-ED.
014300*
014400     STRING "CAMPO DE TEXTO COM "
014500            WS-TAMANHO-CAMPO-ED
014600            " POSICOES EXCEDE O LIMITE DE "
014700            WS-LIMITE-MAXIMO-ED
014800            " POSICOES - INICIO: "
014900            WS-TEXTO-AMOSTRA-INICIO
015000            " FIM: "
015100            WS-TEXTO-AMOSTRA-FIM
015200                   INTO WS-MENSAGEM-ERRO.
015300*
015400     MOVE WS-MENSAGEM-ERRO            TO LKS-MENSAGEM-ERRO.
015500*
015600 P200-FIM.
015700*-----------------------------------------------------------------
015800 END PROGRAM SGAP0900.
015900
